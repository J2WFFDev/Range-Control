000100*****************************************************************
000200* RBKAUD   -  AUDIT LOG RECORD. ONE ENTRY PER ACTION ATTEMPT,
000300*             SUCCESSFUL OR REJECTED.  I-O FORMAT FOR FILE
000400*             AUDITLOG.  ADAPTED FROM THE TRF VTF2 LINKAGE
000500*             COPYBOOK - SAME SMALL-RECORD, 05-LEVEL HABIT.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
001000* RB0730  23 AUG 1999  MPIDCK ADD THE TIMESTAMP-BREAKDOWN
001100*                              REDEFINES FOR THE AUDIT TRAIL
001200*                              DATE-RANGE FILTER.
001300* RB1423  16 JUL 2008  MPIDCK REQ# 9122 - DROP THE TIMESTAMP-
001400*                              BREAKDOWN REDEFINES ABOVE - THE
001500*                              AUDIT-TRAIL FILTER IN RBKXAUD NOW
001600*                              COMPARES AUD-TIMESTAMP WHOLE, SO A
001700*                              DATE-ONLY BREAKDOWN IS NO LONGER
001800*                              READ BY ANYTHING.
001900*****************************************************************
002000 01  WK-C-AUD-RECORD.
002100     05  AUD-SEQ                  PIC 9(06).
002200*                        SEQUENTIAL ENTRY NUMBER
002300     05  AUD-TIMESTAMP            PIC 9(14).
002400*                        WHEN THE ENTRY WAS WRITTEN
002500     05  AUD-ACTION               PIC X(02).
002600*                        CR AP DN RS OV BP CA  (OV=APPR+OVERRIDE)
002700     05  AUD-ACTOR-ID             PIC X(08).
002800*                        ACTING USER
002900     05  AUD-BKG-ID               PIC X(08).
003000*                        BOOKING ACTED ON
003100     05  AUD-PREV-STATUS          PIC X(01).
003200*                        STATUS BEFORE THE ACTION - SPACE IF NONE
003300     05  AUD-RESULT               PIC X(01).
003400         88  AUD-RESULT-SUCCESS                VALUE "S".
003500         88  AUD-RESULT-FAILED                  VALUE "F".
003600     05  AUD-DETAILS              PIC X(60).
003700*                        FREE-TEXT DETAIL / CONFLICTING IDS
003800     05  FILLER                   PIC X(01)        VALUE SPACES.
