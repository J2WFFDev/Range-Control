000100*****************************************************************
000200* RBKBKG   -  BOOKING MASTER RECORD.
000300*             I-O FORMAT FOR FILE BOOKOUT (AND THE IN-MEMORY
000400*             BOOKING TABLE CARRIED BETWEEN RBKMAIN, RBKVENG
000500*             AND RBKVOVL).
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
001000* RB0512  17 MAY 1997  DSML   ADD THE START/END TIMESTAMP
001100*                              REDEFINES SO THE SCHEDULE REPORT
001200*                              CAN PRINT DATE AND TIME APART
001300*                              WITHOUT A SEPARATE UNSTRING.
001400*****************************************************************
001500 01  WK-C-BOOKING-RECORD.
001600     05  BKG-ID                   PIC X(08).
001700*                        UNIQUE BOOKING KEY  B0000001...
001800     05  BKG-RES-ID               PIC X(08).
001900*                        RESOURCE BOOKED
002000     05  BKG-REQ-ID               PIC X(08).
002100*                        REQUESTING USER
002200     05  BKG-START                PIC 9(14).
002300*                        START TIMESTAMP  CCYYMMDDHHMMSS
002400     05  BKG-END                  PIC 9(14).
002500*                        END TIMESTAMP  -  MUST BE > START
002600     05  BKG-STATUS               PIC X(01).
002700*                        P-PENDING A-APPROVED D-DENIED
002800*                        C-CANCELLED B-BUMPED
002900         88  BKG-PENDING                       VALUE "P".
003000         88  BKG-APPROVED                      VALUE "A".
003100         88  BKG-DENIED                        VALUE "D".
003200         88  BKG-CANCELLED                     VALUE "C".
003300         88  BKG-BUMPED                        VALUE "B".
003400     05  BKG-PURPOSE              PIC X(30).
003500*                        FREE-TEXT PURPOSE
003600     05  BKG-PRIORITY             PIC 9(03).
003700*                        PRIORITY - HIGHER IS MORE IMPORTANT
003800     05  BKG-CREATED              PIC 9(14).
003900*                        CREATION TIMESTAMP
004000     05  FILLER                   PIC X(02)        VALUE SPACES.
004100*
004200 01  WK-C-BOOKING-START-R REDEFINES WK-C-BOOKING-RECORD.
004300     05  FILLER                   PIC X(24).
004400     05  BKGR-START-CCYYMMDD      PIC 9(08).
004500     05  BKGR-START-HHMMSS        PIC 9(06).
004600     05  FILLER                   PIC X(68).
004700*
004800 01  WK-C-BOOKING-END-R REDEFINES WK-C-BOOKING-RECORD.
004900     05  FILLER                   PIC X(38).
005000     05  BKGR-END-CCYYMMDD        PIC 9(08).
005100     05  BKGR-END-HHMMSS          PIC 9(06).
005200     05  FILLER                   PIC X(54).
