000100*****************************************************************
000200* RBKCMN   -  COMMON WORK AREA FOR THE RANGE BOOKING SUITE
000300*             FILE STATUS CONDITIONS, RUN DATE/TIME, CONTROL
000400*             TOTALS.  COPY UNDER A LOCAL 01 GROUP IN EVERY
000500*             PROGRAM, THE SAME WAY THE TRF SUITE COPIES ASCMWS.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* RB0100  09 MAR 1991  MWTL   INITIAL VERSION - STATUS CODE BLOCK
001000*                              CARRIED OVER FROM THE TRF ASCMWS
001100*                              COMMON AREA FOR THE NEW RANGE
001200*                              BOOKING SUITE.
001300* RB0310  04 JUL 1994  DSML   ADD WK-C-RUN-DATE / WK-C-RUN-TIME
001400*                              SO THE BATCH DRIVER CAN STAMP THE
001500*                              SCHEDULE REPORT HEADER.
001600* RB0412  21 NOV 1996  DSML   ADD CONTROL-TOTAL COUNTERS FOR THE
001700*                              END-OF-RUN SUMMARY.
001800* RB0900  14 FEB 1999  MPIDCK Y2K - WK-C-RUN-DATE EXPANDED TO A
001900*                              FULL 4-DIGIT CENTURY.
002000* RB1102  02 OCT 2003  DSML   ADD WK-N-RUN-SEQ FOR THE AUDIT LOG
002100*                              SEQUENCE NUMBER.
002200*****************************************************************
002300 05  WK-C-FILE-STATUS            PIC X(02)        VALUE "00".
002400     88  WK-C-SUCCESSFUL                          VALUE "00".
002500     88  WK-C-END-OF-FILE                         VALUE "10".
002600     88  WK-C-RECORD-NOT-FOUND                    VALUE "23".
002700*
002800 05  WK-C-RUN-DATE                PIC 9(08)        VALUE ZEROES.
002900 05  WK-C-RUN-DATE-R REDEFINES WK-C-RUN-DATE.
003000     10  WK-C-RUN-CCYY            PIC 9(04).
003100     10  WK-C-RUN-MM              PIC 9(02).
003200     10  WK-C-RUN-DD              PIC 9(02).
003300 05  WK-C-RUN-TIME                PIC 9(06)        VALUE ZEROES.
003400 05  WK-N-RUN-SEQ                 PIC 9(06) COMP   VALUE ZERO.
003500*
003600 05  WK-C-CONTROL-TOTALS.
003700     10  WK-N-TOT-READ            PIC 9(06) COMP   VALUE ZERO.
003800     10  WK-N-TOT-CREATED         PIC 9(06) COMP   VALUE ZERO.
003900     10  WK-N-TOT-APPROVED        PIC 9(06) COMP   VALUE ZERO.
004000     10  WK-N-TOT-DENIED          PIC 9(06) COMP   VALUE ZERO.
004100     10  WK-N-TOT-RESCHED         PIC 9(06) COMP   VALUE ZERO.
004200     10  WK-N-TOT-BUMPED          PIC 9(06) COMP   VALUE ZERO.
004300     10  WK-N-TOT-CANCELLED       PIC 9(06) COMP   VALUE ZERO.
004400     10  WK-N-TOT-REJ-CONFLICT    PIC 9(06) COMP   VALUE ZERO.
004500     10  WK-N-TOT-REJ-AUTHOR      PIC 9(06) COMP   VALUE ZERO.
004600     10  WK-N-TOT-AUDIT           PIC 9(06) COMP   VALUE ZERO.
004700 05  FILLER                       PIC X(10)        VALUE SPACES.
