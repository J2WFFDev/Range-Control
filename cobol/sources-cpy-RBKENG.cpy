000100*****************************************************************
000200* RBKENG   -  CALL INTERFACE FOR RBKVENG, THE BOOKING ENGINE.
000300*             ONE SINGLE LINKAGE RECORD CARRYING THE IN-MEMORY
000400*             USER / RESOURCE / BOOKING TABLES, THE TRANSACTION
000500*             BEING APPLIED, AND THE AUDIT ENTRY TO WRITE BACK -
000600*             SAME ONE-PARAMETER HABIT AS TRFVLMT'S
000700*             WK-C-LINK-AREA.
000800*****************************************************************
000900* AMENDMENT HISTORY:
001000*****************************************************************
001100* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
001200* RB0820  30 JUN 2000  DSML   RAISE ENG-BKG-TABLE FROM 200 TO
001300*                              2000 ENTRIES - THE DEMO TRANSACT
001400*                              FILE WAS OUTGROWING THE TABLE.
001500* RB1421  11 JUL 2008  MPIDCK REQ# 9120 - ADD ENG-AUD-FAIL-TYPE SO
001600*                              RBKMAIN CAN BUMP THE REJECTED-FOR-
001700*                              CONFLICT AND REJECTED-FOR-AUTHORITY
001800*                              CONTROL TOTALS OFF THE REAL REASON
001900*                              THE TRANSACTION FAILED, NOT OFF THE
002000*                              ACTION CODE THAT HAPPENED TO BE ON
002100*                              IT.
002200*****************************************************************
002300 01  WK-C-ENG-RECORD.
002400     05  ENG-USER-COUNT           PIC 9(05) COMP.
002500     05  ENG-USER-TABLE OCCURS 100 TIMES.
002600         10  ENG-USER-ID          PIC X(08).
002700         10  ENG-USER-NAME        PIC X(20).
002800         10  ENG-USER-ROLE        PIC X(01).
002900     05  ENG-RES-COUNT            PIC 9(05) COMP.
003000     05  ENG-RES-TABLE OCCURS 50 TIMES.
003100         10  ENG-RES-ID           PIC X(08).
003200         10  ENG-RES-NAME         PIC X(20).
003300         10  ENG-RES-TYPE         PIC X(01).
003400         10  ENG-RES-CAPACITY     PIC 9(02).
003500     05  ENG-BKG-COUNT            PIC 9(05) COMP.
003600     05  ENG-BKG-TABLE OCCURS 2000 TIMES.
003700         10  ENG-BKG-ID           PIC X(08).
003800         10  ENG-BKG-RES-ID       PIC X(08).
003900         10  ENG-BKG-REQ-ID       PIC X(08).
004000         10  ENG-BKG-START        PIC 9(14).
004100         10  ENG-BKG-END          PIC 9(14).
004200         10  ENG-BKG-STATUS       PIC X(01).
004300         10  ENG-BKG-PURPOSE      PIC X(30).
004400         10  ENG-BKG-PRIORITY     PIC 9(03).
004500         10  ENG-BKG-CREATED      PIC 9(14).
004600     05  ENG-TRN-GROUP.
004700         10  ENG-TRN-ACTION       PIC X(02).
004800             88  ENG-TRN-IS-CREATE            VALUE "CR".
004900             88  ENG-TRN-IS-APPROVE           VALUE "AP".
005000             88  ENG-TRN-IS-DENY              VALUE "DN".
005100             88  ENG-TRN-IS-RESCHEDULE        VALUE "RS".
005200             88  ENG-TRN-IS-BUMP              VALUE "BP".
005300             88  ENG-TRN-IS-CANCEL            VALUE "CA".
005400         10  ENG-TRN-ACTOR-ID     PIC X(08).
005500         10  ENG-TRN-BKG-ID       PIC X(08).
005600         10  ENG-TRN-RES-ID       PIC X(08).
005700         10  ENG-TRN-START        PIC 9(14).
005800         10  ENG-TRN-END          PIC 9(14).
005900         10  ENG-TRN-OVERRIDE     PIC X(01).
006000             88  ENG-TRN-OVERRIDE-YES         VALUE "Y".
006100         10  ENG-TRN-PRIORITY     PIC 9(03).
006200         10  ENG-TRN-HI-BKG-ID    PIC X(08).
006300         10  ENG-TRN-PURPOSE      PIC X(30).
006400     05  ENG-RUN-DATE             PIC 9(08).
006500     05  ENG-RUN-TIME             PIC 9(06).
006600     05  ENG-AUD-GROUP.
006700         10  ENG-AUD-SEQ          PIC 9(06).
006800         10  ENG-AUD-TIMESTAMP    PIC 9(14).
006900         10  ENG-AUD-ACTION       PIC X(02).
007000         10  ENG-AUD-ACTOR-ID     PIC X(08).
007100         10  ENG-AUD-BKG-ID       PIC X(08).
007200         10  ENG-AUD-PREV-STATUS  PIC X(01).
007300         10  ENG-AUD-RESULT       PIC X(01).
007400         10  ENG-AUD-DETAILS      PIC X(60).
007500*
007600     05  ENG-TRN-TS-R REDEFINES ENG-TRN-GROUP.
007700         10  FILLER               PIC X(26).
007800         10  ENG-TRN-START-CCYYMMDD
007900                                  PIC 9(08).
008000         10  ENG-TRN-START-HHMMSS PIC 9(06).
008100         10  FILLER               PIC X(56).
008200*
008300     05  ENG-AUD-TS-R REDEFINES ENG-AUD-GROUP.
008400         10  FILLER               PIC X(06).
008500         10  ENG-AUD-TS-CCYYMMDD  PIC 9(08).
008600         10  ENG-AUD-TS-HHMMSS    PIC 9(06).
008700         10  FILLER               PIC X(80).
008800*
008900* REAL CAUSE OF A FAILED AUDIT ENTRY, SET BY RBKVENG - NOT THE
009000* SAME THING AS ENG-AUD-ACTION, WHICH STAYS THE ACTION THAT WAS
009100* ATTEMPTED EVEN WHEN IT NEVER GOT AS FAR AS AN OVERLAP CHECK.
009200     05  ENG-AUD-FAIL-TYPE        PIC X(01).
009300         88  ENG-AUD-FAIL-AUTHOR             VALUE "A".
009400         88  ENG-AUD-FAIL-CONFLICT           VALUE "C".
