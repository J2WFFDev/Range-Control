000100*****************************************************************
000200* RBKOVL   -  CALL INTERFACE FOR RBKVOVL, THE CONFLICT (OVERLAP)
000300*             CHECKER SHARED BY THE APPROVE AND RESCHEDULE RULES.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
000800*****************************************************************
000900 01  WK-C-OVL-RECORD.
001000     05  OVL-BKG-COUNT            PIC 9(05) COMP.
001100     05  OVL-BKG-TABLE OCCURS 2000 TIMES.
001200         10  OVL-BKG-ID           PIC X(08).
001300         10  OVL-BKG-RES-ID       PIC X(08).
001400         10  OVL-BKG-REQ-ID       PIC X(08).
001500         10  OVL-BKG-START        PIC 9(14).
001600         10  OVL-BKG-END          PIC 9(14).
001700         10  OVL-BKG-STATUS       PIC X(01).
001800         10  OVL-BKG-PURPOSE      PIC X(30).
001900         10  OVL-BKG-PRIORITY     PIC 9(03).
002000         10  OVL-BKG-CREATED      PIC 9(14).
002100     05  OVL-CAND-GROUP.
002200         10  OVL-CAND-BKG-ID      PIC X(08).
002300*                        SPACES WHEN THE CANDIDATE DOES NOT
002400*                        EXIST YET (CREATE IS NEVER CHECKED)
002500         10  OVL-CAND-RES-ID      PIC X(08).
002600         10  OVL-CAND-START       PIC 9(14).
002700         10  OVL-CAND-END         PIC 9(14).
002800*
002900     05  OVL-CAND-START-R REDEFINES OVL-CAND-GROUP.
003000         10  FILLER               PIC X(16).
003100         10  OVL-CAND-START-CCYYMMDD
003200                                  PIC 9(08).
003300         10  OVL-CAND-START-HHMMSS
003400                                  PIC 9(06).
003500         10  FILLER               PIC X(14).
003600*
003700     05  OVL-CAND-END-R REDEFINES OVL-CAND-GROUP.
003800         10  FILLER               PIC X(30).
003900         10  OVL-CAND-END-CCYYMMDD
004000                                  PIC 9(08).
004100         10  OVL-CAND-END-HHMMSS  PIC 9(06).
004200*
004300     05  OVL-CONFLICT-COUNT       PIC 9(03) COMP.
004400     05  OVL-CONFLICT-FOUND       PIC X(01).
004500         88  OVL-HAS-CONFLICT                  VALUE "Y".
004600         88  OVL-NO-CONFLICT                   VALUE "N".
004700     05  OVL-CONFLICT-IDS OCCURS 5 TIMES
004800                                  PIC X(08).
