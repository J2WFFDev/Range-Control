000100*****************************************************************
000200* RBKRES   -  RESOURCE MASTER RECORD (SHOOTING BAYS & FACILITIES)
000300*             I-O FORMAT FOR FILE RESOURCES.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
000800*****************************************************************
000900 01  WK-C-RESOURCE-RECORD.
001000     05  RES-ID                   PIC X(08).
001100*                        UNIQUE RESOURCE KEY
001200     05  RES-NAME                 PIC X(20).
001300*                        DISPLAY NAME
001400     05  RES-TYPE                 PIC X(01).
001500*                        'B' BAY  'F' FACILITY
001600         88  RES-TYPE-BAY                      VALUE "B".
001700         88  RES-TYPE-FACILITY                 VALUE "F".
001800     05  RES-CAPACITY             PIC 9(02).
001900*                        CAPACITY - INFORMATIONAL, DEFAULT 1
002000     05  FILLER                   PIC X(04)        VALUE SPACES.
