000100*****************************************************************
000200* RBKSEQ   -  CALL INTERFACE FOR RBKXSEQ, THE SEQUENTIAL KEY
000300*             GENERATOR (BOOKING ID / AUDIT SEQUENCE).  BATCH
000400*             SYSTEMS NEED REPRODUCIBLE KEYS, NOT A RANDOM NUMBER.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
000900*****************************************************************
001000 01  WK-C-SEQ-RECORD.
001100     05  SEQ-CLASS                PIC X(01).
001200         88  SEQ-CLASS-BOOKING                 VALUE "B".
001300         88  SEQ-CLASS-AUDIT                   VALUE "A".
001400     05  SEQ-NEXT-VALUE           PIC 9(08) COMP.
001500     05  SEQ-NEXT-ID              PIC X(08).
