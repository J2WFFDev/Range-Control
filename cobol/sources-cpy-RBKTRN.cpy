000100*****************************************************************
000200* RBKTRN   -  TRANSACTION RECORD (REQUESTED BOOKING ACTIONS).
000300*             I-O FORMAT FOR FILE TRANSACTS.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
000800* RB0617  11 JAN 1998  DSML   ADD THE REASON-TEXT REDEFINES -
000900*                              TRN-PURPOSE DOUBLES AS THE DENY /
001000*                              BUMP / CANCEL REASON AND THE FIELD
001100*                              WAS BEING RENAMED IN EVERY CALLER.
001200*****************************************************************
001300 01  WK-C-TRN-RECORD.
001400     05  TRN-ACTION               PIC X(02).
001500*                        CR-CREATE AP-APPROVE DN-DENY
001600*                        RS-RESCHEDULE BP-BUMP CA-CANCEL
001700         88  TRN-IS-CREATE                     VALUE "CR".
001800         88  TRN-IS-APPROVE                    VALUE "AP".
001900         88  TRN-IS-DENY                       VALUE "DN".
002000         88  TRN-IS-RESCHEDULE                 VALUE "RS".
002100         88  TRN-IS-BUMP                       VALUE "BP".
002200         88  TRN-IS-CANCEL                     VALUE "CA".
002300     05  TRN-ACTOR-ID             PIC X(08).
002400*                        USER PERFORMING THE ACTION
002500     05  TRN-BKG-ID               PIC X(08).
002600*                        TARGET BOOKING - BLANK FOR CREATE
002700     05  TRN-RES-ID               PIC X(08).
002800*                        RESOURCE - CREATE ONLY
002900     05  TRN-START                PIC 9(14).
003000*                        NEW/REQUESTED START - CREATE, RESCHED.
003100     05  TRN-END                  PIC 9(14).
003200*                        NEW/REQUESTED END - CREATE, RESCHED.
003300     05  TRN-OVERRIDE             PIC X(01).
003400*                        'Y' FORCE OVERRIDE CONFLICTS
003500         88  TRN-OVERRIDE-YES                  VALUE "Y".
003600     05  TRN-PRIORITY             PIC 9(03).
003700*                        PRIORITY - CREATE
003800     05  TRN-HI-BKG-ID            PIC X(08).
003900*                        HIGHER-PRIORITY BOOKING - BUMP ONLY
004000     05  TRN-PURPOSE              PIC X(30).
004100*                        PURPOSE (CREATE) / REASON (DN,BP,CA)
004200     05  FILLER                   PIC X(13)        VALUE SPACES.
004300*
004400 01  WK-C-TRN-REASON-R REDEFINES WK-C-TRN-RECORD.
004500     05  FILLER                   PIC X(66).
004600     05  TRNR-REASON              PIC X(30).
004700     05  FILLER                   PIC X(13).
