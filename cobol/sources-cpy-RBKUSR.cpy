000100*****************************************************************
000200* RBKUSR   -  USER MASTER RECORD (REGISTERED RANGE BOOKING USERS)
000300*             I-O FORMAT FOR FILE USERS.
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* RB0100  09 MAR 1991  MWTL   INITIAL VERSION.
000800*****************************************************************
000900 01  WK-C-USER-RECORD.
001000     05  USR-ID                   PIC X(08).
001100*                        UNIQUE USER KEY
001200     05  USR-NAME                 PIC X(20).
001300*                        DISPLAY NAME
001400     05  USR-ROLE                 PIC X(01).
001500*                        'U' USER  'S' STAFF  'A' ADMIN
001600         88  USR-ROLE-USER                    VALUE "U".
001700         88  USR-ROLE-STAFF                    VALUE "S".
001800         88  USR-ROLE-ADMIN                    VALUE "A".
001900         88  USR-ROLE-STAFF-OR-ADMIN            VALUE "S" "A".
002000     05  FILLER                   PIC X(01)        VALUE SPACES.
