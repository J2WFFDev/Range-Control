000100*****************************************************************
000200* RBKXAU   -  CALL INTERFACE FOR RBKXAUD, THE AUDIT-TRAIL FILTER
000300*             ROUTINE.  CARRIES THE CALLER'S IN-MEMORY COPY OF
000400*             THIS RUN'S AUDIT ENTRIES, THE SELECTION CRITERIA
000500*             (BOOKING ID AND/OR AN INCLUSIVE TIMESTAMP WINDOW),
000600*             AND THE LIST OF SEQUENCE NUMBERS THAT MATCHED.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* RB1422  14 JUL 2008  MPIDCK REQ# 9121 - INITIAL VERSION.
001100* RB1423  16 JUL 2008  MPIDCK REQ# 9122 - WIDEN THE FROM/TO
001200*                              FILTER FIELDS FROM AN 8-DIGIT
001300*                              CALENDAR DATE TO THE FULL 14-
001400*                              DIGIT TIMESTAMP - A DATE-ONLY
001500*                              FILTER COULD NOT TELL TWO ENTRIES
001600*                              ON THE SAME DAY APART.
001700*****************************************************************
001800 01  WK-C-XAU-RECORD.
001900     05  XAU-AUD-COUNT            PIC 9(05) COMP.
002000     05  XAU-AUD-TABLE OCCURS 2000 TIMES.
002100         10  XAU-AUD-SEQ          PIC 9(06).
002200         10  XAU-AUD-TIMESTAMP    PIC 9(14).
002300         10  XAU-AUD-ACTION       PIC X(02).
002400         10  XAU-AUD-ACTOR-ID     PIC X(08).
002500         10  XAU-AUD-BKG-ID       PIC X(08).
002600         10  XAU-AUD-PREV-STATUS  PIC X(01).
002700         10  XAU-AUD-RESULT       PIC X(01).
002800         10  XAU-AUD-DETAILS      PIC X(60).
002900     05  XAU-FILTER-GROUP.
003000         10  XAU-FILTER-BKG-ID    PIC X(08).
003100*                        SPACES MATCHES ANY BOOKING ID
003200         10  XAU-FILTER-FROM-TIMESTAMP
003300                                  PIC 9(14).
003400         10  XAU-FILTER-TO-TIMESTAMP
003500                                  PIC 9(14).
003600*                        ZERO/ZERO MATCHES ANY TIMESTAMP - BOTH
003700*                        BOUNDS ARE INCLUSIVE, DOWN TO THE SECOND
003800         10  FILLER               PIC X(02).
003900*
004000     05  XAU-MATCH-COUNT          PIC 9(05) COMP.
004100     05  XAU-MATCH-SEQS OCCURS 2000 TIMES
004200                                  PIC 9(06).
004300     05  FILLER                   PIC X(04)        VALUE SPACES.
