000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKMAIN.
000500 AUTHOR.         M W TAN LIM.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   15 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  BATCH DRIVER FOR THE RANGE BOOKING CONTROL RUN.
001200*               LOADS THE USER AND RESOURCE MASTERS INTO MEMORY,
001300*               APPLIES EACH TRANSACTION IN TRANSACTS TO THE
001400*               IN-MEMORY BOOKING TABLE BY CALLING RBKVENG,
001500*               WRITES THE AUDIT LOG AS EACH ACTION IS SETTLED,
001600*               THEN WRITES THE UPDATED BOOKING MASTER AND THE
001700*               RESOURCE SCHEDULE REPORT.  ONE RUN, ONE PASS OVER
001800*               TRANSACTS, NO RESTART LOGIC - THE SAME SINGLE-
001900*               PASS SHAPE AS TRFVTB3.
002000*
002100*****************************************************************
002200* HISTORY OF MODIFICATION:
002300*****************************************************************
002400* RB0100 15/03/1991 MWTL  - INITIAL VERSION - LOAD, APPLY, WRITE
002500*                           BOOKING MASTER.
002600* RB0310 04/07/1994 DSML  - REQ# 1180 - ADD THE SCHEDULE REPORT
002700*                           (SCHEDRPT) WITH CONTROL BREAK ON
002800*                           RESOURCE.
002900* RB0412 21/11/1996 DSML  - REQ# 1875 - ADD THE CONTROL-TOTAL
003000*                           GRAND SUMMARY AT THE FOOT OF THE
003100*                           REPORT.
003200* RB0900 14/02/1999 MPIDCK- Y2K REVIEW - WK-C-RUN-DATE CARRIES A
003300*                           FULL 4-DIGIT CENTURY, NO CHANGE
003400*                           REQUIRED IN THIS PROGRAM.
003500* RB1102 02/10/2003 DSML  - REQ# 6604 - RAISE WK-T-BKG-TABLE AND
003600*                           THE SCHEDULE REPORT'S PER-RESOURCE
003700*                           WORK TABLE TO MATCH RBKENG'S REVISED
003800*                           2000-ENTRY LIMIT.
003900* RB1421 11/07/2008 MPIDCK- REQ# 9120 - C060-BUMP-CONTROL-TOTALS
004000*                           NOW BUCKETS A REJECTED TRANSACTION BY
004100*                           ENG-AUD-FAIL-TYPE INSTEAD OF BY THE
004200*                           ACTION CODE - AN AUTHORITY FAILURE ON
004300*                           AN APPROVE OR RESCHEDULE WAS BEING
004400*                           MISCOUNTED AS A CONFLICT REJECTION.
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.
005400     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
005500     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
005600            OFF STATUS IS RBK-DEBUG-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT USERS-FILE       ASSIGN TO USERS
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300     SELECT RESOURCES-FILE   ASSIGN TO RESOURCES
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS WK-C-FILE-STATUS.
006600     SELECT TRANSACT-FILE    ASSIGN TO TRANSACTS
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS WK-C-FILE-STATUS.
006900     SELECT BOOKOUT-FILE     ASSIGN TO BOOKOUT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS WK-C-FILE-STATUS.
007200     SELECT AUDITLOG-FILE    ASSIGN TO AUDITLOG
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WK-C-FILE-STATUS.
007500     SELECT SCHEDRPT-FILE    ASSIGN TO SCHEDRPT
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS  IS WK-C-FILE-STATUS.
007800*
007900 EJECT
008000***************
008100 DATA DIVISION.
008200***************
008300***************
008400 FILE SECTION.
008500***************
008600 FD  USERS-FILE
008700     LABEL RECORDS ARE OMITTED.
008800     COPY RBKUSR.
008900*
009000 FD  RESOURCES-FILE
009100     LABEL RECORDS ARE OMITTED.
009200     COPY RBKRES.
009300*
009400 FD  TRANSACT-FILE
009500     LABEL RECORDS ARE OMITTED.
009600     COPY RBKTRN.
009700*
009800 FD  BOOKOUT-FILE
009900     LABEL RECORDS ARE OMITTED.
010000     COPY RBKBKG.
010100*
010200 FD  AUDITLOG-FILE
010300     LABEL RECORDS ARE OMITTED.
010400     COPY RBKAUD.
010500*
010600 FD  SCHEDRPT-FILE
010700     LABEL RECORDS ARE OMITTED.
010800 01  WK-P-PRINT-RECORD            PIC X(80).
010900*
011000 EJECT
011100*************************
011200 WORKING-STORAGE SECTION.
011300*************************
011400 01  FILLER                          PIC X(24)        VALUE
011500     "** PROGRAM RBKMAIN  **".
011600*
011700* ------------------ PROGRAM WORKING STORAGE -------------------*
011800 01  WK-C-COMMON.
011900     COPY RBKCMN.
012000*
012100* CALL AREA FOR THE BOOKING ENGINE - BUILT FRESH FOR EVERY
012200* TRANSACTION FROM THE TABLES BELOW, THEN CALLED.
012300 COPY RBKENG.
012400*
012500* IN-MEMORY MASTER TABLES LOADED FROM USERS / RESOURCES AND
012600* MAINTAINED ACROSS THE TRANSACTION LOOP.
012700 01  WK-N-USER-COUNT               PIC 9(05) COMP   VALUE ZERO.
012800 01  WK-T-USER-TABLE OCCURS 100 TIMES.
012900     05  WK-T-USER-ID              PIC X(08).
013000     05  WK-T-USER-NAME            PIC X(20).
013100     05  WK-T-USER-ROLE            PIC X(01).
013200*
013300 01  WK-N-RES-COUNT                PIC 9(05) COMP   VALUE ZERO.
013400 01  WK-T-RES-TABLE OCCURS 50 TIMES.
013500     05  WK-T-RES-ID               PIC X(08).
013600     05  WK-T-RES-NAME             PIC X(20).
013700     05  WK-T-RES-TYPE             PIC X(01).
013800     05  WK-T-RES-CAPACITY         PIC 9(02).
013900*
014000 01  WK-N-BKG-COUNT                PIC 9(05) COMP   VALUE ZERO.
014100 01  WK-T-BKG-TABLE OCCURS 2000 TIMES.
014200     05  WK-T-BKG-ID               PIC X(08).
014300     05  WK-T-BKG-RES-ID           PIC X(08).
014400     05  WK-T-BKG-REQ-ID           PIC X(08).
014500     05  WK-T-BKG-START            PIC 9(14).
014600     05  WK-T-BKG-END              PIC 9(14).
014700     05  WK-T-BKG-STATUS           PIC X(01).
014800     05  WK-T-BKG-PURPOSE          PIC X(30).
014900     05  WK-T-BKG-PRIORITY         PIC 9(03).
015000     05  WK-T-BKG-CREATED          PIC 9(14).
015100*
015200* PER-RESOURCE WORK TABLE FOR E100-SELECT-RESOURCE-BOOKINGS -
015300* HOLDS THE RESULT OF THE LAST QUERY, SORTED ASCENDING BY START.
015400 01  WK-N-QRY-COUNT                PIC 9(05) COMP   VALUE ZERO.
015500 01  WK-T-QRY-TABLE OCCURS 500 TIMES.
015600     05  WK-Q-BKG-ID               PIC X(08).
015700     05  WK-Q-REQ-ID               PIC X(08).
015800     05  WK-Q-START                PIC 9(14).
015900     05  WK-Q-END                  PIC 9(14).
016000     05  WK-Q-STATUS               PIC X(01).
016100     05  WK-Q-PRIORITY             PIC 9(03).
016200*
016300* SCHEDULE REPORT PRINT LINES - LOCAL TO THIS PROGRAM, THE SAME
016400* AS TRFVTAG57 KEEPS ITS PRINT-FORMATTING FIELDS LOCAL RATHER
016500* THAN IN A SHARED COPYBOOK.
016600 01  WK-P-HEADER-LINE.
016700     05  FILLER                    PIC X(01)        VALUE SPACES.
016800     05  WK-PH-TITLE               PIC X(40)        VALUE
016900         "RANGE BOOKING CONTROL - SCHEDULE REPORT".
017000     05  FILLER                    PIC X(05)        VALUE SPACES.
017100     05  WK-PH-RUN-LIT             PIC X(08)        VALUE
017200         "RUN DATE".
017300     05  WK-PH-RUN-DATE            PIC 9(08).
017400     05  FILLER                    PIC X(18)        VALUE SPACES.
017500*
017600 01  WK-P-BREAK-HEADER-LINE.
017700     05  FILLER                    PIC X(01)        VALUE SPACES.
017800     05  WK-PB-RES-LIT             PIC X(10)        VALUE
017900         "RESOURCE -".
018000     05  WK-PB-RES-ID              PIC X(08).
018100     05  FILLER                    PIC X(01)        VALUE SPACES.
018200     05  WK-PB-RES-NAME            PIC X(20).
018300     05  FILLER                    PIC X(01)        VALUE SPACES.
018400     05  WK-PB-RES-TYPE            PIC X(01).
018500     05  FILLER                    PIC X(38)        VALUE SPACES.
018600*
018700 01  WK-P-DETAIL-LINE.
018800     05  FILLER                    PIC X(03)        VALUE SPACES.
018900     05  WK-PD-BKG-ID              PIC X(08).
019000     05  FILLER                    PIC X(01)        VALUE SPACES.
019100     05  WK-PD-REQ-NAME            PIC X(20).
019200     05  FILLER                    PIC X(01)        VALUE SPACES.
019300     05  WK-PD-START               PIC 9(14).
019400     05  FILLER                    PIC X(01)        VALUE SPACES.
019500     05  WK-PD-END                 PIC 9(14).
019600     05  FILLER                    PIC X(01)        VALUE SPACES.
019700     05  WK-PD-STATUS-WORD         PIC X(09).
019800     05  FILLER                    PIC X(01)        VALUE SPACES.
019900     05  WK-PD-PRIORITY            PIC 9(03).
020000     05  FILLER                    PIC X(02)        VALUE SPACES.
020100*
020200 01  WK-P-FOOTER-LINE.
020300     05  FILLER                    PIC X(03)        VALUE SPACES.
020400     05  WK-PF-COUNT-LIT           PIC X(20)        VALUE
020500         "BOOKINGS FOR RES -  ".
020600     05  WK-PF-COUNT               PIC ZZZ9.
020700     05  FILLER                    PIC X(53)        VALUE SPACES.
020800*
020900 01  WK-P-SUMMARY-LINE.
021000     05  FILLER                    PIC X(03)        VALUE SPACES.
021100     05  WK-PS-LABEL               PIC X(30).
021200     05  WK-PS-COUNT               PIC ZZZZZ9.
021300     05  FILLER                    PIC X(41)        VALUE SPACES.
021400*
021500* STANDALONE SWITCHES, SUBSCRIPTS AND STATUS-WORD COUNTERS.
021600 77  WK-N-USER-SUB                 PIC 9(05) COMP   VALUE ZERO.
021700 77  WK-N-RES-SUB                  PIC 9(05) COMP   VALUE ZERO.
021800 77  WK-N-BKG-SUB                  PIC 9(05) COMP   VALUE ZERO.
021900 77  WK-N-QRY-SUB                  PIC 9(05) COMP   VALUE ZERO.
022000 77  WK-N-SORT-I                   PIC 9(05) COMP   VALUE ZERO.
022100 77  WK-N-SORT-J                   PIC 9(05) COMP   VALUE ZERO.
022200 77  WK-C-SWAP-AREA.
022300     05  WK-C-SWAP-BKG-ID          PIC X(08).
022400     05  WK-C-SWAP-REQ-ID          PIC X(08).
022500     05  WK-C-SWAP-START           PIC 9(14).
022600     05  WK-C-SWAP-END             PIC 9(14).
022700     05  WK-C-SWAP-STATUS          PIC X(01).
022800     05  WK-C-SWAP-PRIORITY        PIC 9(03).
022900 77  WK-N-TOT-PENDING              PIC 9(06) COMP   VALUE ZERO.
023000 77  WK-N-TOT-APPROVED-CT          PIC 9(06) COMP   VALUE ZERO.
023100 77  WK-N-TOT-DENIED-CT            PIC 9(06) COMP   VALUE ZERO.
023200 77  WK-N-TOT-CANCEL-CT            PIC 9(06) COMP   VALUE ZERO.
023300 77  WK-N-TOT-BUMPED-CT            PIC 9(06) COMP   VALUE ZERO.
023400 77  WK-C-QRY-STATUS               PIC X(01)        VALUE SPACES.
023500 77  WK-N-QRY-WIN-START            PIC 9(14)        VALUE ZERO.
023600 77  WK-N-QRY-WIN-END              PIC 9(14)        VALUE ZERO.
023700 77  WK-C-QRY-RES-ID                PIC X(08)        VALUE SPACES.
023800*
023900***********************
024000 PROCEDURE DIVISION.
024100***********************
024200 MAIN-MODULE.
024300     PERFORM A000-INITIALIZATION
024400        THRU A099-INITIALIZATION-EX.
024500     PERFORM B000-LOAD-REFERENCE-TABLES
024600        THRU B099-LOAD-REFERENCE-TABLES-EX.
024700     PERFORM C000-TRANSACTION-LOOP
024800        THRU C099-TRANSACTION-LOOP-EX.
024900     PERFORM D000-WRITE-BOOKING-MASTER
025000        THRU D099-WRITE-BOOKING-MASTER-EX.
025100     PERFORM E000-PRODUCE-SCHEDULE-REPORT
025200        THRU E899-PRODUCE-SCHEDULE-REPORT-EX.
025300     PERFORM Z000-END-OF-JOB
025400        THRU Z099-END-OF-JOB-EX.
025500     GOBACK.
025600*
025700*---------------------------------------------------------------*
025800 A000-INITIALIZATION.
025900*---------------------------------------------------------------*
026000     ACCEPT WK-C-RUN-DATE             FROM DATE YYYYMMDD.
026100     ACCEPT WK-C-RUN-TIME              FROM TIME.
026200     OPEN INPUT  USERS-FILE.
026300     IF  NOT WK-C-SUCCESSFUL
026400         DISPLAY "RBKMAIN - OPEN ERROR - USERS    " WK-C-FILE-STATUS
026500         GO TO Y900-ABNORMAL-TERMINATION.
026600     OPEN INPUT  RESOURCES-FILE.
026700     IF  NOT WK-C-SUCCESSFUL
026800         DISPLAY "RBKMAIN - OPEN ERROR - RESOURCES" WK-C-FILE-STATUS
026900         GO TO Y900-ABNORMAL-TERMINATION.
027000     OPEN INPUT  TRANSACT-FILE.
027100     IF  NOT WK-C-SUCCESSFUL
027200         DISPLAY "RBKMAIN - OPEN ERROR - TRANSACTS" WK-C-FILE-STATUS
027300         GO TO Y900-ABNORMAL-TERMINATION.
027400     OPEN OUTPUT BOOKOUT-FILE.
027500     OPEN OUTPUT AUDITLOG-FILE.
027600     OPEN OUTPUT SCHEDRPT-FILE.
027700*
027800 A099-INITIALIZATION-EX.
027900     EXIT.
028000*
028100*---------------------------------------------------------------*
028200 B000-LOAD-REFERENCE-TABLES.
028300*---------------------------------------------------------------*
028400     PERFORM B100-LOAD-ONE-USER
028500        THRU B199-LOAD-ONE-USER-EX
028600        UNTIL WK-C-END-OF-FILE.
028700     MOVE "00"                     TO    WK-C-FILE-STATUS.
028800     PERFORM B200-LOAD-ONE-RESOURCE
028900        THRU B299-LOAD-ONE-RESOURCE-EX
029000        UNTIL WK-C-END-OF-FILE.
029100     MOVE "00"                     TO    WK-C-FILE-STATUS.
029200*
029300 B099-LOAD-REFERENCE-TABLES-EX.
029400     EXIT.
029500*
029600*---------------------------------------------------------------*
029700 B100-LOAD-ONE-USER.
029800*---------------------------------------------------------------*
029900     READ USERS-FILE.
030000     IF  WK-C-END-OF-FILE
030100         GO TO B199-LOAD-ONE-USER-EX.
030200     ADD 1                         TO    WK-N-USER-COUNT.
030300     MOVE USR-ID          TO    WK-T-USER-ID(WK-N-USER-COUNT).
030400     MOVE USR-NAME        TO    WK-T-USER-NAME(WK-N-USER-COUNT).
030500     MOVE USR-ROLE        TO    WK-T-USER-ROLE(WK-N-USER-COUNT).
030600*
030700 B199-LOAD-ONE-USER-EX.
030800     EXIT.
030900*
031000*---------------------------------------------------------------*
031100 B200-LOAD-ONE-RESOURCE.
031200*---------------------------------------------------------------*
031300     READ RESOURCES-FILE.
031400     IF  WK-C-END-OF-FILE
031500         GO TO B299-LOAD-ONE-RESOURCE-EX.
031600     ADD 1                         TO    WK-N-RES-COUNT.
031700     MOVE RES-ID           TO    WK-T-RES-ID(WK-N-RES-COUNT).
031800     MOVE RES-NAME         TO    WK-T-RES-NAME(WK-N-RES-COUNT).
031900     MOVE RES-TYPE         TO    WK-T-RES-TYPE(WK-N-RES-COUNT).
032000     MOVE RES-CAPACITY     TO    WK-T-RES-CAPACITY(WK-N-RES-COUNT).
032100*
032200 B299-LOAD-ONE-RESOURCE-EX.
032300     EXIT.
032400*
032500*---------------------------------------------------------------*
032600 C000-TRANSACTION-LOOP.
032700*---------------------------------------------------------------*
032800     PERFORM C100-PROCESS-ONE-TRANSACTION
032900        THRU C199-PROCESS-ONE-TRANSACTION-EX
033000        UNTIL WK-C-END-OF-FILE.
033100*
033200 C099-TRANSACTION-LOOP-EX.
033300     EXIT.
033400*
033500*---------------------------------------------------------------*
033600 C100-PROCESS-ONE-TRANSACTION.
033700*---------------------------------------------------------------*
033800     READ TRANSACT-FILE.
033900     IF  WK-C-END-OF-FILE
034000         GO TO C199-PROCESS-ONE-TRANSACTION-EX.
034100*
034200     ADD 1                         TO    WK-N-TOT-READ.
034300*
034400     MOVE WK-N-USER-COUNT          TO    ENG-USER-COUNT.
034500     PERFORM C110-COPY-USER-TO-ENGINE
034600        THRU C119-COPY-USER-TO-ENGINE-EX
034700        VARYING WK-N-USER-SUB FROM 1 BY 1
034800           UNTIL WK-N-USER-SUB > WK-N-USER-COUNT.
034900*
035000     MOVE WK-N-RES-COUNT           TO    ENG-RES-COUNT.
035100     PERFORM C120-COPY-RES-TO-ENGINE
035200        THRU C129-COPY-RES-TO-ENGINE-EX
035300        VARYING WK-N-RES-SUB FROM 1 BY 1
035400           UNTIL WK-N-RES-SUB > WK-N-RES-COUNT.
035500*
035600     MOVE WK-N-BKG-COUNT           TO    ENG-BKG-COUNT.
035700     PERFORM C130-COPY-BKG-TO-ENGINE
035800        THRU C139-COPY-BKG-TO-ENGINE-EX
035900        VARYING WK-N-BKG-SUB FROM 1 BY 1
036000           UNTIL WK-N-BKG-SUB > WK-N-BKG-COUNT.
036100*
036200     MOVE TRN-ACTION               TO    ENG-TRN-ACTION.
036300     MOVE TRN-ACTOR-ID              TO    ENG-TRN-ACTOR-ID.
036400     MOVE TRN-BKG-ID                TO    ENG-TRN-BKG-ID.
036500     MOVE TRN-RES-ID                 TO    ENG-TRN-RES-ID.
036600     MOVE TRN-START                 TO    ENG-TRN-START.
036700     MOVE TRN-END                    TO    ENG-TRN-END.
036800     MOVE TRN-OVERRIDE              TO    ENG-TRN-OVERRIDE.
036900     MOVE TRN-PRIORITY               TO    ENG-TRN-PRIORITY.
037000     MOVE TRN-HI-BKG-ID              TO    ENG-TRN-HI-BKG-ID.
037100     MOVE TRN-PURPOSE               TO    ENG-TRN-PURPOSE.
037200     MOVE WK-C-RUN-DATE             TO    ENG-RUN-DATE.
037300     MOVE WK-C-RUN-TIME             TO    ENG-RUN-TIME.
037400*
037500     CALL "RBKVENG" USING WK-C-ENG-RECORD.
037600*
037700     MOVE ENG-BKG-COUNT             TO    WK-N-BKG-COUNT.
037800     PERFORM C140-COPY-BKG-FROM-ENGINE
037900        THRU C149-COPY-BKG-FROM-ENGINE-EX
038000        VARYING WK-N-BKG-SUB FROM 1 BY 1
038100           UNTIL WK-N-BKG-SUB > WK-N-BKG-COUNT.
038200*
038300     PERFORM C050-WRITE-AUDIT
038400        THRU C059-WRITE-AUDIT-EX.
038500     PERFORM C060-BUMP-CONTROL-TOTALS
038600        THRU C069-BUMP-CONTROL-TOTALS-EX.
038700*
038800 C199-PROCESS-ONE-TRANSACTION-EX.
038900     EXIT.
039000*
039100*---------------------------------------------------------------*
039200 C110-COPY-USER-TO-ENGINE.
039300*---------------------------------------------------------------*
039400     MOVE WK-T-USER-ID(WK-N-USER-SUB)
039500                                    TO    ENG-USER-ID(WK-N-USER-SUB).
039600     MOVE WK-T-USER-NAME(WK-N-USER-SUB)
039700                                    TO    ENG-USER-NAME(WK-N-USER-SUB).
039800     MOVE WK-T-USER-ROLE(WK-N-USER-SUB)
039900                                    TO    ENG-USER-ROLE(WK-N-USER-SUB).
040000*
040100 C119-COPY-USER-TO-ENGINE-EX.
040200     EXIT.
040300*
040400*---------------------------------------------------------------*
040500 C120-COPY-RES-TO-ENGINE.
040600*---------------------------------------------------------------*
040700     MOVE WK-T-RES-ID(WK-N-RES-SUB)
040800                                    TO    ENG-RES-ID(WK-N-RES-SUB).
040900     MOVE WK-T-RES-NAME(WK-N-RES-SUB)
041000                                    TO    ENG-RES-NAME(WK-N-RES-SUB).
041100     MOVE WK-T-RES-TYPE(WK-N-RES-SUB)
041200                                    TO    ENG-RES-TYPE(WK-N-RES-SUB).
041300     MOVE WK-T-RES-CAPACITY(WK-N-RES-SUB)
041400                                    TO    ENG-RES-CAPACITY(WK-N-RES-SUB).
041500*
041600 C129-COPY-RES-TO-ENGINE-EX.
041700     EXIT.
041800*
041900*---------------------------------------------------------------*
042000 C130-COPY-BKG-TO-ENGINE.
042100*---------------------------------------------------------------*
042200     MOVE WK-T-BKG-ID(WK-N-BKG-SUB)
042300                                    TO    ENG-BKG-ID(WK-N-BKG-SUB).
042400     MOVE WK-T-BKG-RES-ID(WK-N-BKG-SUB)
042500                                    TO    ENG-BKG-RES-ID(WK-N-BKG-SUB).
042600     MOVE WK-T-BKG-REQ-ID(WK-N-BKG-SUB)
042700                                    TO    ENG-BKG-REQ-ID(WK-N-BKG-SUB).
042800     MOVE WK-T-BKG-START(WK-N-BKG-SUB)
042900                                    TO    ENG-BKG-START(WK-N-BKG-SUB).
043000     MOVE WK-T-BKG-END(WK-N-BKG-SUB)
043100                                    TO    ENG-BKG-END(WK-N-BKG-SUB).
043200     MOVE WK-T-BKG-STATUS(WK-N-BKG-SUB)
043300                                    TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
043400     MOVE WK-T-BKG-PURPOSE(WK-N-BKG-SUB)
043500                                    TO    ENG-BKG-PURPOSE(WK-N-BKG-SUB).
043600     MOVE WK-T-BKG-PRIORITY(WK-N-BKG-SUB)
043700                                    TO    ENG-BKG-PRIORITY(WK-N-BKG-SUB).
043800     MOVE WK-T-BKG-CREATED(WK-N-BKG-SUB)
043900                                    TO    ENG-BKG-CREATED(WK-N-BKG-SUB).
044000*
044100 C139-COPY-BKG-TO-ENGINE-EX.
044200     EXIT.
044300*
044400*---------------------------------------------------------------*
044500 C140-COPY-BKG-FROM-ENGINE.
044600*---------------------------------------------------------------*
044700     MOVE ENG-BKG-ID(WK-N-BKG-SUB)
044800                                    TO    WK-T-BKG-ID(WK-N-BKG-SUB).
044900     MOVE ENG-BKG-RES-ID(WK-N-BKG-SUB)
045000                                    TO    WK-T-BKG-RES-ID(WK-N-BKG-SUB).
045100     MOVE ENG-BKG-REQ-ID(WK-N-BKG-SUB)
045200                                    TO    WK-T-BKG-REQ-ID(WK-N-BKG-SUB).
045300     MOVE ENG-BKG-START(WK-N-BKG-SUB)
045400                                    TO    WK-T-BKG-START(WK-N-BKG-SUB).
045500     MOVE ENG-BKG-END(WK-N-BKG-SUB)
045600                                    TO    WK-T-BKG-END(WK-N-BKG-SUB).
045700     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB)
045800                                    TO    WK-T-BKG-STATUS(WK-N-BKG-SUB).
045900     MOVE ENG-BKG-PURPOSE(WK-N-BKG-SUB)
046000                                    TO    WK-T-BKG-PURPOSE(WK-N-BKG-SUB).
046100     MOVE ENG-BKG-PRIORITY(WK-N-BKG-SUB)
046200                                    TO    WK-T-BKG-PRIORITY(WK-N-BKG-SUB).
046300     MOVE ENG-BKG-CREATED(WK-N-BKG-SUB)
046400                                    TO    WK-T-BKG-CREATED(WK-N-BKG-SUB).
046500*
046600 C149-COPY-BKG-FROM-ENGINE-EX.
046700     EXIT.
046800*
046900*---------------------------------------------------------------*
047000 C050-WRITE-AUDIT.
047100*---------------------------------------------------------------*
047200     MOVE ENG-AUD-SEQ               TO    AUD-SEQ.
047300     MOVE ENG-AUD-TIMESTAMP          TO    AUD-TIMESTAMP.
047400     MOVE ENG-AUD-ACTION             TO    AUD-ACTION.
047500     MOVE ENG-AUD-ACTOR-ID           TO    AUD-ACTOR-ID.
047600     MOVE ENG-AUD-BKG-ID             TO    AUD-BKG-ID.
047700     MOVE ENG-AUD-PREV-STATUS        TO    AUD-PREV-STATUS.
047800     MOVE ENG-AUD-RESULT             TO    AUD-RESULT.
047900     MOVE ENG-AUD-DETAILS            TO    AUD-DETAILS.
048000     WRITE WK-C-AUD-RECORD.
048100     ADD 1                           TO    WK-N-TOT-AUDIT.
048200*
048300 C059-WRITE-AUDIT-EX.
048400     EXIT.
048500*
048600*---------------------------------------------------------------*
048700 C060-BUMP-CONTROL-TOTALS.
048800*---------------------------------------------------------------*
048900* BUCKET BY ENG-AUD-FAIL-TYPE, NOT BY THE ACTION CODE - THE ACTION
049000* CODE STAYS WHATEVER WAS ATTEMPTED EVEN WHEN THE FAILURE NEVER
049100* GOT AS FAR AS AN OVERLAP CHECK (REQ# 9120).
049200     IF  AUD-RESULT = "F"
049300         IF  ENG-AUD-FAIL-CONFLICT
049400             ADD 1                   TO    WK-N-TOT-REJ-CONFLICT
049500         ELSE
049600             ADD 1                   TO    WK-N-TOT-REJ-AUTHOR
049700         END-IF
049800         GO TO C069-BUMP-CONTROL-TOTALS-EX.
049900*
050000     IF  ENG-AUD-ACTION = "CR"
050100         ADD 1                       TO    WK-N-TOT-CREATED.
050200     IF  ENG-AUD-ACTION = "AP" OR ENG-AUD-ACTION = "OV"
050300         ADD 1                       TO    WK-N-TOT-APPROVED.
050400     IF  ENG-AUD-ACTION = "DN"
050500         ADD 1                       TO    WK-N-TOT-DENIED.
050600     IF  ENG-AUD-ACTION = "RS"
050700         ADD 1                       TO    WK-N-TOT-RESCHED.
050800     IF  ENG-AUD-ACTION = "BP"
050900         ADD 1                       TO    WK-N-TOT-BUMPED.
051000     IF  ENG-AUD-ACTION = "CA"
051100         ADD 1                       TO    WK-N-TOT-CANCELLED.
051200*
051300 C069-BUMP-CONTROL-TOTALS-EX.
051400     EXIT.
051500*
051600*---------------------------------------------------------------*
051700 D000-WRITE-BOOKING-MASTER.
051800*---------------------------------------------------------------*
051900     PERFORM D100-WRITE-ONE-BOOKING
052000        THRU D199-WRITE-ONE-BOOKING-EX
052100        VARYING WK-N-BKG-SUB FROM 1 BY 1
052200           UNTIL WK-N-BKG-SUB > WK-N-BKG-COUNT.
052300*
052400 D099-WRITE-BOOKING-MASTER-EX.
052500     EXIT.
052600*
052700*---------------------------------------------------------------*
052800 D100-WRITE-ONE-BOOKING.
052900*---------------------------------------------------------------*
053000     MOVE WK-T-BKG-ID(WK-N-BKG-SUB)      TO    BKG-ID.
053100     MOVE WK-T-BKG-RES-ID(WK-N-BKG-SUB)  TO    BKG-RES-ID.
053200     MOVE WK-T-BKG-REQ-ID(WK-N-BKG-SUB)  TO    BKG-REQ-ID.
053300     MOVE WK-T-BKG-START(WK-N-BKG-SUB)   TO    BKG-START.
053400     MOVE WK-T-BKG-END(WK-N-BKG-SUB)     TO    BKG-END.
053500     MOVE WK-T-BKG-STATUS(WK-N-BKG-SUB)  TO    BKG-STATUS.
053600     MOVE WK-T-BKG-PURPOSE(WK-N-BKG-SUB) TO    BKG-PURPOSE.
053700     MOVE WK-T-BKG-PRIORITY(WK-N-BKG-SUB) TO   BKG-PRIORITY.
053800     MOVE WK-T-BKG-CREATED(WK-N-BKG-SUB) TO    BKG-CREATED.
053900     WRITE WK-C-BOOKING-RECORD.
054000*
054100 D199-WRITE-ONE-BOOKING-EX.
054200     EXIT.
054300*
054400*---------------------------------------------------------------*
054500 E000-PRODUCE-SCHEDULE-REPORT.
054600*---------------------------------------------------------------*
054700     MOVE WK-C-RUN-DATE               TO    WK-PH-RUN-DATE.
054800     MOVE WK-P-HEADER-LINE             TO    WK-P-PRINT-RECORD.
054900     WRITE WK-P-PRINT-RECORD.
055000*
055100     PERFORM E100-SELECT-RESOURCE-BOOKINGS
055200        THRU E199-SELECT-RESOURCE-BOOKINGS-EX
055300        VARYING WK-N-RES-SUB FROM 1 BY 1
055400           UNTIL WK-N-RES-SUB > WK-N-RES-COUNT.
055500*
055600     PERFORM E800-GRAND-SUMMARY
055700        THRU E899-PRODUCE-SCHEDULE-REPORT-EX.
055800*
055900*---------------------------------------------------------------*
056000 E100-SELECT-RESOURCE-BOOKINGS.
056100*---------------------------------------------------------------*
056200* CALLED ONCE PER RESOURCE FROM THE REPORT LOOP ABOVE - WK-C-
056300* QRY-RES-ID/WK-C-QRY-STATUS/WK-N-QRY-WIN-START/END ARE SET BY
056400* THE CALLER BEFORE ENTRY (ALL SPACES/ZERO HERE BECAUSE THE
056500* REPORT WANTS EVERY STATUS AND NO DATE WINDOW).  THE SAME
056600* PARAGRAPH IS EXERCISED DIRECTLY BY RBKTEST WITH A FILTER SET.
056700     MOVE WK-T-RES-ID(WK-N-RES-SUB)    TO    WK-C-QRY-RES-ID.
056800     MOVE SPACES                        TO    WK-C-QRY-STATUS.
056900     MOVE ZERO                          TO    WK-N-QRY-WIN-START
057000                                               WK-N-QRY-WIN-END.
057100     MOVE ZERO                          TO    WK-N-QRY-COUNT.
057200*
057300     PERFORM E110-TEST-ONE-BOOKING
057400        THRU E119-TEST-ONE-BOOKING-EX
057500        VARYING WK-N-BKG-SUB FROM 1 BY 1
057600           UNTIL WK-N-BKG-SUB > WK-N-BKG-COUNT.
057700*
057800     PERFORM E150-SORT-QUERY-RESULT
057900        THRU E159-SORT-QUERY-RESULT-EX.
058000*
058100     MOVE WK-T-RES-ID(WK-N-RES-SUB)     TO    WK-PB-RES-ID.
058200     MOVE WK-T-RES-NAME(WK-N-RES-SUB)   TO    WK-PB-RES-NAME.
058300     MOVE WK-T-RES-TYPE(WK-N-RES-SUB)   TO    WK-PB-RES-TYPE.
058400     MOVE WK-P-BREAK-HEADER-LINE        TO    WK-P-PRINT-RECORD.
058500     WRITE WK-P-PRINT-RECORD.
058600*
058700     PERFORM E300-PRINT-DETAIL-LINE
058800        THRU E399-PRINT-DETAIL-LINE-EX
058900        VARYING WK-N-QRY-SUB FROM 1 BY 1
059000           UNTIL WK-N-QRY-SUB > WK-N-QRY-COUNT.
059100*
059200     MOVE WK-N-QRY-COUNT                 TO    WK-PF-COUNT.
059300     MOVE WK-P-FOOTER-LINE               TO    WK-P-PRINT-RECORD.
059400     WRITE WK-P-PRINT-RECORD.
059500*
059600 E199-SELECT-RESOURCE-BOOKINGS-EX.
059700     EXIT.
059800*
059900*---------------------------------------------------------------*
060000 E110-TEST-ONE-BOOKING.
060100*---------------------------------------------------------------*
060200     IF  WK-T-BKG-RES-ID(WK-N-BKG-SUB) NOT = WK-C-QRY-RES-ID
060300         GO TO E119-TEST-ONE-BOOKING-EX.
060400     IF  WK-C-QRY-STATUS NOT = SPACE
060500       AND WK-T-BKG-STATUS(WK-N-BKG-SUB) NOT = WK-C-QRY-STATUS
060600         GO TO E119-TEST-ONE-BOOKING-EX.
060700     IF  WK-N-QRY-WIN-START > ZERO
060800       AND WK-T-BKG-END(WK-N-BKG-SUB) < WK-N-QRY-WIN-START
060900         GO TO E119-TEST-ONE-BOOKING-EX.
061000     IF  WK-N-QRY-WIN-END > ZERO
061100       AND WK-T-BKG-START(WK-N-BKG-SUB) > WK-N-QRY-WIN-END
061200         GO TO E119-TEST-ONE-BOOKING-EX.
061300     IF  WK-N-QRY-COUNT > 499
061400         GO TO E119-TEST-ONE-BOOKING-EX.
061500*
061600     ADD 1                         TO    WK-N-QRY-COUNT.
061700     MOVE WK-T-BKG-ID(WK-N-BKG-SUB)
061800                           TO    WK-Q-BKG-ID(WK-N-QRY-COUNT).
061900     MOVE WK-T-BKG-REQ-ID(WK-N-BKG-SUB)
062000                           TO    WK-Q-REQ-ID(WK-N-QRY-COUNT).
062100     MOVE WK-T-BKG-START(WK-N-BKG-SUB)
062200                           TO    WK-Q-START(WK-N-QRY-COUNT).
062300     MOVE WK-T-BKG-END(WK-N-BKG-SUB)
062400                           TO    WK-Q-END(WK-N-QRY-COUNT).
062500     MOVE WK-T-BKG-STATUS(WK-N-BKG-SUB)
062600                           TO    WK-Q-STATUS(WK-N-QRY-COUNT).
062700     MOVE WK-T-BKG-PRIORITY(WK-N-BKG-SUB)
062800                           TO    WK-Q-PRIORITY(WK-N-QRY-COUNT).
062900*
063000 E119-TEST-ONE-BOOKING-EX.
063100     EXIT.
063200*
063300*---------------------------------------------------------------*
063400 E150-SORT-QUERY-RESULT.
063500*---------------------------------------------------------------*
063600* SIMPLE BUBBLE SORT ASCENDING ON START TIME - THE QUERY TABLE
063700* IS NEVER MORE THAN A FEW HUNDRED ROWS SO THIS IS PLENTY FAST
063800* FOR A NIGHTLY RUN.
063900     IF  WK-N-QRY-COUNT < 2
064000         GO TO E159-SORT-QUERY-RESULT-EX.
064100*
064200     PERFORM E160-SORT-ONE-PASS
064300        THRU E169-SORT-ONE-PASS-EX
064400        VARYING WK-N-SORT-I FROM 1 BY 1
064500           UNTIL WK-N-SORT-I > WK-N-QRY-COUNT - 1.
064600*
064700 E159-SORT-QUERY-RESULT-EX.
064800     EXIT.
064900*
065000*---------------------------------------------------------------*
065100 E160-SORT-ONE-PASS.
065200*---------------------------------------------------------------*
065300     PERFORM E170-SORT-COMPARE-SWAP
065400        THRU E179-SORT-COMPARE-SWAP-EX
065500        VARYING WK-N-SORT-J FROM 1 BY 1
065600           UNTIL WK-N-SORT-J > WK-N-QRY-COUNT - WK-N-SORT-I.
065700*
065800 E169-SORT-ONE-PASS-EX.
065900     EXIT.
066000*
066100*---------------------------------------------------------------*
066200 E170-SORT-COMPARE-SWAP.
066300*---------------------------------------------------------------*
066400     IF  WK-Q-START(WK-N-SORT-J) NOT > WK-Q-START(WK-N-SORT-J + 1)
066500         GO TO E179-SORT-COMPARE-SWAP-EX.
066600*
066700     MOVE WK-T-QRY-TABLE(WK-N-SORT-J)      TO    WK-C-SWAP-AREA.
066800     MOVE WK-T-QRY-TABLE(WK-N-SORT-J + 1)  TO
066900                                            WK-T-QRY-TABLE(WK-N-SORT-J).
067000     MOVE WK-C-SWAP-AREA   TO    WK-T-QRY-TABLE(WK-N-SORT-J + 1).
067100*
067200 E179-SORT-COMPARE-SWAP-EX.
067300     EXIT.
067400*
067500*---------------------------------------------------------------*
067600 E300-PRINT-DETAIL-LINE.
067700*---------------------------------------------------------------*
067800     MOVE WK-Q-BKG-ID(WK-N-QRY-SUB)        TO    WK-PD-BKG-ID.
067900     MOVE WK-Q-START(WK-N-QRY-SUB)         TO    WK-PD-START.
068000     MOVE WK-Q-END(WK-N-QRY-SUB)           TO    WK-PD-END.
068100     MOVE WK-Q-PRIORITY(WK-N-QRY-SUB)      TO    WK-PD-PRIORITY.
068200*
068300     MOVE SPACES                           TO    WK-PD-REQ-NAME.
068400     PERFORM E310-LOOKUP-REQUESTER-NAME
068500        THRU E319-LOOKUP-REQUESTER-NAME-EX
068600        VARYING WK-N-USER-SUB FROM 1 BY 1
068700           UNTIL WK-N-USER-SUB > WK-N-USER-COUNT.
068800*
068900     IF  WK-Q-STATUS(WK-N-QRY-SUB) = "P"
069000         MOVE "PENDING  "                  TO    WK-PD-STATUS-WORD.
069100     IF  WK-Q-STATUS(WK-N-QRY-SUB) = "A"
069200         MOVE "APPROVED "                  TO    WK-PD-STATUS-WORD.
069300     IF  WK-Q-STATUS(WK-N-QRY-SUB) = "D"
069400         MOVE "DENIED   "                  TO    WK-PD-STATUS-WORD.
069500     IF  WK-Q-STATUS(WK-N-QRY-SUB) = "C"
069600         MOVE "CANCELLED"                  TO    WK-PD-STATUS-WORD.
069700     IF  WK-Q-STATUS(WK-N-QRY-SUB) = "B"
069800         MOVE "BUMPED   "                  TO    WK-PD-STATUS-WORD.
069900*
070000     MOVE WK-P-DETAIL-LINE                 TO    WK-P-PRINT-RECORD.
070100     WRITE WK-P-PRINT-RECORD.
070200*
070300 E399-PRINT-DETAIL-LINE-EX.
070400     EXIT.
070500*
070600*---------------------------------------------------------------*
070700 E310-LOOKUP-REQUESTER-NAME.
070800*---------------------------------------------------------------*
070900     IF  WK-T-USER-ID(WK-N-USER-SUB) = WK-Q-REQ-ID(WK-N-QRY-SUB)
071000         MOVE WK-T-USER-NAME(WK-N-USER-SUB) TO    WK-PD-REQ-NAME.
071100*
071200 E319-LOOKUP-REQUESTER-NAME-EX.
071300     EXIT.
071400*
071500*---------------------------------------------------------------*
071600 E800-GRAND-SUMMARY.
071700*---------------------------------------------------------------*
071800     MOVE ZERO                TO    WK-N-TOT-PENDING
071900                                     WK-N-TOT-APPROVED-CT
072000                                     WK-N-TOT-DENIED-CT
072100                                     WK-N-TOT-CANCEL-CT
072200                                     WK-N-TOT-BUMPED-CT.
072300     PERFORM E810-COUNT-ONE-STATUS
072400        THRU E819-COUNT-ONE-STATUS-EX
072500        VARYING WK-N-BKG-SUB FROM 1 BY 1
072600           UNTIL WK-N-BKG-SUB > WK-N-BKG-COUNT.
072700*
072800     MOVE "TOTAL BOOKINGS"              TO    WK-PS-LABEL.
072900     MOVE WK-N-BKG-COUNT                 TO    WK-PS-COUNT.
073000     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
073100     WRITE WK-P-PRINT-RECORD.
073200*
073300     MOVE "PENDING"                      TO    WK-PS-LABEL.
073400     MOVE WK-N-TOT-PENDING                TO    WK-PS-COUNT.
073500     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
073600     WRITE WK-P-PRINT-RECORD.
073700*
073800     MOVE "APPROVED"                     TO    WK-PS-LABEL.
073900     MOVE WK-N-TOT-APPROVED-CT            TO    WK-PS-COUNT.
074000     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
074100     WRITE WK-P-PRINT-RECORD.
074200*
074300     MOVE "DENIED"                       TO    WK-PS-LABEL.
074400     MOVE WK-N-TOT-DENIED-CT              TO    WK-PS-COUNT.
074500     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
074600     WRITE WK-P-PRINT-RECORD.
074700*
074800     MOVE "CANCELLED"                    TO    WK-PS-LABEL.
074900     MOVE WK-N-TOT-CANCEL-CT              TO    WK-PS-COUNT.
075000     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
075100     WRITE WK-P-PRINT-RECORD.
075200*
075300     MOVE "BUMPED"                       TO    WK-PS-LABEL.
075400     MOVE WK-N-TOT-BUMPED-CT              TO    WK-PS-COUNT.
075500     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
075600     WRITE WK-P-PRINT-RECORD.
075700*
075800     MOVE "AUDIT ENTRIES WRITTEN"        TO    WK-PS-LABEL.
075900     MOVE WK-N-TOT-AUDIT                  TO    WK-PS-COUNT.
076000     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
076100     WRITE WK-P-PRINT-RECORD.
076200*
076300     MOVE "TRANSACTIONS READ"            TO    WK-PS-LABEL.
076400     MOVE WK-N-TOT-READ                   TO    WK-PS-COUNT.
076500     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
076600     WRITE WK-P-PRINT-RECORD.
076700*
076800     MOVE "REJECTED - CONFLICT"          TO    WK-PS-LABEL.
076900     MOVE WK-N-TOT-REJ-CONFLICT            TO    WK-PS-COUNT.
077000     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
077100     WRITE WK-P-PRINT-RECORD.
077200*
077300     MOVE "REJECTED - AUTHORITY"         TO    WK-PS-LABEL.
077400     MOVE WK-N-TOT-REJ-AUTHOR              TO    WK-PS-COUNT.
077500     MOVE WK-P-SUMMARY-LINE               TO    WK-P-PRINT-RECORD.
077600     WRITE WK-P-PRINT-RECORD.
077700*
077800 E899-PRODUCE-SCHEDULE-REPORT-EX.
077900     EXIT.
078000*
078100*---------------------------------------------------------------*
078200 E810-COUNT-ONE-STATUS.
078300*---------------------------------------------------------------*
078400     IF  WK-T-BKG-STATUS(WK-N-BKG-SUB) = "P"
078500         ADD 1                     TO    WK-N-TOT-PENDING.
078600     IF  WK-T-BKG-STATUS(WK-N-BKG-SUB) = "A"
078700         ADD 1                     TO    WK-N-TOT-APPROVED-CT.
078800     IF  WK-T-BKG-STATUS(WK-N-BKG-SUB) = "D"
078900         ADD 1                     TO    WK-N-TOT-DENIED-CT.
079000     IF  WK-T-BKG-STATUS(WK-N-BKG-SUB) = "C"
079100         ADD 1                     TO    WK-N-TOT-CANCEL-CT.
079200     IF  WK-T-BKG-STATUS(WK-N-BKG-SUB) = "B"
079300         ADD 1                     TO    WK-N-TOT-BUMPED-CT.
079400*
079500 E819-COUNT-ONE-STATUS-EX.
079600     EXIT.
079700*
079800*---------------------------------------------------------------*
079900 Y900-ABNORMAL-TERMINATION.
080000*---------------------------------------------------------------*
080100     DISPLAY "RBKMAIN - ABNORMAL TERMINATION - RUN ABANDONED".
080200     GOBACK.
080300*
080400*---------------------------------------------------------------*
080500 Z000-END-OF-JOB.
080600*---------------------------------------------------------------*
080700     CLOSE USERS-FILE
080800           RESOURCES-FILE
080900           TRANSACT-FILE
081000           BOOKOUT-FILE
081100           AUDITLOG-FILE
081200           SCHEDRPT-FILE.
081300     DISPLAY "RBKMAIN - RUN COMPLETE - TRANSACTIONS READ "
081400             WK-N-TOT-READ.
081500*
081600 Z099-END-OF-JOB-EX.
081700     EXIT.
081800*
081900******************************************************************
082000************** END OF PROGRAM SOURCE -  RBKMAIN ***************
082100******************************************************************
