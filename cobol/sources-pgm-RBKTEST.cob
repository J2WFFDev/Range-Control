000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKTEST.
000500 AUTHOR.         D S MEI LING.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   22 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  DESK-CHECK HARNESS FOR THE BOOKING ENGINE.  BUILDS
001200*               A SMALL FIXTURE OF USERS, RESOURCES AND BOOKINGS
001300*               IN WORKING-STORAGE, THEN DRIVES RBKVENG AND
001400*               RBKVOVL THROUGH THE SAME CALL INTERFACE RBKMAIN
001500*               USES, AND DISPLAYS PASS/FAIL FOR EACH RULE CHECKED.
001600*               RUN FROM THE TEST LIBRARY BEFORE EVERY RELEASE -
001700*               NOT PART OF THE PRODUCTION JOB STREAM.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* RB0130 22/04/1991 DSML  - INITIAL VERSION - AUTHORITY, TIME AND
002300*                           OVERLAP CHECKS.
002400* RB0225 02/09/1992 DSML  - REQ# 410  - ADD RESCHEDULE AND BUMP
002500*                           FIXTURE CASES.
002600* RB0900 14/02/1999 MPIDCK- Y2K REVIEW - FIXTURE TIMESTAMPS HELD
002700*                           4-DIGIT CENTURY ALREADY, NO CHANGE.
002800* RB1103 09/10/2003 DSML  - REQ# 6604 - ADD THE CANCEL-BY-
002900*                           REQUESTER AND BOOKING-QUERY CASES.
003000* RB1421 11/07/2008 MPIDCK- REQ# 9120 - CHECK ENG-AUD-FAIL-TYPE
003100*                           ON THE EXISTING AUTHORITY AND CONFLICT
003200*                           REFUSAL CASES, AND ADD G000 FOR THE
003300*                           AUDIT-TRAIL FILTER ROUTINE RBKXAUD.
003400* RB1423 16/07/2008 MPIDCK- REQ# 9122 - G000'S FIXTURE ONLY EVER
003500*                           EXERCISED WHOLE-DAY BOUNDARIES - ADD
003600*                           A FOURTH ENTRY ON THE SAME CALENDAR
003700*                           DAY AS ANOTHER, HOURS APART, TO PROVE
003800*                           RBKXAUD NOW FILTERS ON THE FULL
003900*                           TIMESTAMP AND NOT JUST THE DATE.
004000*---------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.
004900     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
005000     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
005100            OFF STATUS IS RBK-DEBUG-OFF.
005200*
005300 EJECT
005400***************
005500 DATA DIVISION.
005600***************
005700*************************
005800 WORKING-STORAGE SECTION.
005900*************************
006000 01  FILLER                          PIC X(24)        VALUE
006100     "** PROGRAM RBKTEST  **".
006200*
006300 01  WK-C-COMMON.
006400     COPY RBKCMN.
006500*
006600 COPY RBKENG.
006700 COPY RBKOVL.
006800 COPY RBKXAU.
006900*
007000 01  WK-N-PASS-COUNT                 PIC 9(05) COMP   VALUE ZERO.
007100 01  WK-N-FAIL-COUNT                 PIC 9(05) COMP   VALUE ZERO.
007200 01  WK-C-CASE-NAME                  PIC X(40)        VALUE SPACES.
007300*
007400 77  WK-N-TST-SUB                    PIC 9(05) COMP   VALUE ZERO.
007500*
007600***********************
007700 PROCEDURE DIVISION.
007800***********************
007900 MAIN-MODULE.
008000     PERFORM A000-BUILD-FIXTURE
008100        THRU A099-BUILD-FIXTURE-EX.
008200     PERFORM B000-TEST-AUTHORITY
008300        THRU B099-TEST-AUTHORITY-EX.
008400     PERFORM C000-TEST-TIME-AND-CREATE
008500        THRU C099-TEST-TIME-AND-CREATE-EX.
008600     PERFORM D000-TEST-APPROVE-OVERLAP
008700        THRU D099-TEST-APPROVE-OVERLAP-EX.
008800     PERFORM E000-TEST-RESCHEDULE-BUMP-CANCEL
008900        THRU E099-TEST-RESCHEDULE-BUMP-CANCEL-EX.
009000     PERFORM F000-TEST-BOOKING-QUERY
009100        THRU F099-TEST-BOOKING-QUERY-EX.
009200     PERFORM G000-TEST-AUDIT-FILTER
009300        THRU G099-TEST-AUDIT-FILTER-EX.
009400     DISPLAY "RBKTEST - RUN COMPLETE - PASSED " WK-N-PASS-COUNT
009500             " FAILED " WK-N-FAIL-COUNT.
009600     GOBACK.
009700*
009800*---------------------------------------------------------------*
009900 A000-BUILD-FIXTURE.
010000*---------------------------------------------------------------*
010100* THREE USERS (A REQUESTER, A STAFF MEMBER AND AN ADMIN), TWO
010200* RESOURCES AND ONE PRE-APPROVED BOOKING ON BAY01 TO COLLIDE
010300* WITH.
010400     MOVE 3                       TO    ENG-USER-COUNT.
010500     MOVE "U0000001" TO ENG-USER-ID(1).
010600     MOVE "REQUESTER ONE       " TO ENG-USER-NAME(1).
010700     MOVE "U"                    TO    ENG-USER-ROLE(1).
010800     MOVE "U0000002" TO ENG-USER-ID(2).
010900     MOVE "STAFF MEMBER ONE    " TO ENG-USER-NAME(2).
011000     MOVE "S"                    TO    ENG-USER-ROLE(2).
011100     MOVE "U0000003" TO ENG-USER-ID(3).
011200     MOVE "RANGE ADMIN ONE     " TO ENG-USER-NAME(3).
011300     MOVE "A"                    TO    ENG-USER-ROLE(3).
011400*
011500     MOVE 2                       TO    ENG-RES-COUNT.
011600     MOVE "BAY01   "              TO    ENG-RES-ID(1).
011700     MOVE "PISTOL BAY 1        " TO ENG-RES-NAME(1).
011800     MOVE "B"                    TO    ENG-RES-TYPE(1).
011900     MOVE 1                       TO    ENG-RES-CAPACITY(1).
012000     MOVE "BAY02   "              TO    ENG-RES-ID(2).
012100     MOVE "PISTOL BAY 2        " TO ENG-RES-NAME(2).
012200     MOVE "B"                    TO    ENG-RES-TYPE(2).
012300     MOVE 1                       TO    ENG-RES-CAPACITY(2).
012400*
012500     MOVE 1                       TO    ENG-BKG-COUNT.
012600     MOVE "B0000001"              TO    ENG-BKG-ID(1).
012700     MOVE "BAY01   "              TO    ENG-BKG-RES-ID(1).
012800     MOVE "U0000001"              TO    ENG-BKG-REQ-ID(1).
012900     MOVE 20260810090000          TO    ENG-BKG-START(1).
013000     MOVE 20260810100000          TO    ENG-BKG-END(1).
013100     MOVE "A"                    TO    ENG-BKG-STATUS(1).
013200     MOVE "EXISTING APPROVED SLOT"TO    ENG-BKG-PURPOSE(1).
013300     MOVE 5                       TO    ENG-BKG-PRIORITY(1).
013400     MOVE 20260801080000          TO    ENG-BKG-CREATED(1).
013500*
013600     MOVE 20260810000000          TO    ENG-RUN-DATE.
013700     MOVE 0                       TO    ENG-RUN-TIME.
013800*
013900 A099-BUILD-FIXTURE-EX.
014000     EXIT.
014100*
014200*---------------------------------------------------------------*
014300 B000-TEST-AUTHORITY.
014400*---------------------------------------------------------------*
014500* RULE: ONLY STAFF/ADMIN MAY APPROVE - A PLAIN USER MUST BE
014600* REJECTED WITH A FAILED AUDIT ENTRY, NO STATUS CHANGE.
014700     MOVE "AP"                    TO    ENG-TRN-ACTION.
014800     MOVE "U0000001"              TO    ENG-TRN-ACTOR-ID.
014900     MOVE "B0000001"              TO    ENG-TRN-BKG-ID.
015000     MOVE "N"                    TO    ENG-TRN-OVERRIDE.
015100     CALL "RBKVENG" USING WK-C-ENG-RECORD.
015200     MOVE "AUTHORITY - USER CANNOT APPROVE" TO WK-C-CASE-NAME.
015300     IF  ENG-AUD-RESULT = "F" AND ENG-BKG-STATUS(1) = "A"
015400         PERFORM Y100-PASS THRU Y199-PASS-EX
015500     ELSE
015600         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
015700*
015800* AN AUTHORITY FAILURE ON ACTION 'AP' MUST NOT BE MISTAKEN FOR A
015900* CONFLICT REJECTION - RBKMAIN'S C060-BUMP-CONTROL-TOTALS RELIES
016000* ON ENG-AUD-FAIL-TYPE, NOT ON ENG-AUD-ACTION, TO TELL THEM APART.
016100     MOVE "AUTHORITY - FAIL-TYPE IS AUTHOR, NOT CONFLICT"
016200                                       TO    WK-C-CASE-NAME.
016300     IF  ENG-AUD-FAIL-AUTHOR
016400         PERFORM Y100-PASS THRU Y199-PASS-EX
016500     ELSE
016600         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
016700*
016800 B099-TEST-AUTHORITY-EX.
016900     EXIT.
017000*
017100*---------------------------------------------------------------*
017200 C000-TEST-TIME-AND-CREATE.
017300*---------------------------------------------------------------*
017400* RULE: END MUST BE STRICTLY AFTER START ON CREATE.
017500     MOVE "CR"                    TO    ENG-TRN-ACTION.
017600     MOVE "U0000001"              TO    ENG-TRN-ACTOR-ID.
017700     MOVE SPACES                   TO    ENG-TRN-BKG-ID.
017800     MOVE "BAY02   "               TO    ENG-TRN-RES-ID.
017900     MOVE 20260811100000           TO    ENG-TRN-START.
018000     MOVE 20260811090000           TO    ENG-TRN-END.
018100     MOVE "N"                     TO    ENG-TRN-OVERRIDE.
018200     MOVE 3                        TO    ENG-TRN-PRIORITY.
018300     MOVE "BAD WINDOW"             TO    ENG-TRN-PURPOSE.
018400     MOVE ENG-BKG-COUNT             TO    WK-N-TST-SUB.
018500     CALL "RBKVENG" USING WK-C-ENG-RECORD.
018600     MOVE "TIME VALIDITY - END NOT AFTER START" TO WK-C-CASE-NAME.
018700     IF  ENG-AUD-RESULT = "F" AND ENG-BKG-COUNT = WK-N-TST-SUB
018800         PERFORM Y100-PASS THRU Y199-PASS-EX
018900     ELSE
019000         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
019100*
019200* RULE: A VALID CREATE ADDS A PENDING BOOKING AND A SUCCESS
019300* AUDIT ENTRY.
019400     MOVE 20260811090000           TO    ENG-TRN-START.
019500     MOVE 20260811100000           TO    ENG-TRN-END.
019600     MOVE "GOOD WINDOW"             TO    ENG-TRN-PURPOSE.
019700     CALL "RBKVENG" USING WK-C-ENG-RECORD.
019800     MOVE "CREATE - VALID REQUEST GOES PENDING" TO WK-C-CASE-NAME.
019900     IF  ENG-AUD-RESULT = "S"
020000       AND ENG-BKG-STATUS(ENG-BKG-COUNT) = "P"
020100         PERFORM Y100-PASS THRU Y199-PASS-EX
020200     ELSE
020300         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
020400*
020500 C099-TEST-TIME-AND-CREATE-EX.
020600     EXIT.
020700*
020800*---------------------------------------------------------------*
020900 D000-TEST-APPROVE-OVERLAP.
021000*---------------------------------------------------------------*
021100* THE BOOKING JUST CREATED ON BAY02 09:00-10:00 IS ENG-BKG-
021200* COUNT.  APPROVE IT ON A CLEAR BAY - SHOULD SUCCEED WITH NO
021300* CONFLICT.
021400     MOVE "AP"                         TO    ENG-TRN-ACTION.
021500     MOVE "U0000002"                   TO    ENG-TRN-ACTOR-ID.
021600     MOVE ENG-BKG-ID(ENG-BKG-COUNT)     TO    ENG-TRN-BKG-ID.
021700     MOVE "N"                         TO    ENG-TRN-OVERRIDE.
021800     CALL "RBKVENG" USING WK-C-ENG-RECORD.
021900     MOVE "APPROVE - NO CONFLICT SUCCEEDS" TO WK-C-CASE-NAME.
022000     IF  ENG-AUD-RESULT = "S"
022100       AND ENG-BKG-STATUS(ENG-BKG-COUNT) = "A"
022200         PERFORM Y100-PASS THRU Y199-PASS-EX
022300     ELSE
022400         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
022500*
022600* CREATE A SECOND BAY01 REQUEST THAT OVERLAPS THE APPROVED
022700* 09:00-10:00 FIXTURE BOOKING AND CONFIRM APPROVAL IS REFUSED
022800* WITHOUT OVERRIDE, THEN SUCCEEDS WITH OVERRIDE (ACTION 'OV').
022900     MOVE "CR"                         TO    ENG-TRN-ACTION.
023000     MOVE "U0000001"                   TO    ENG-TRN-ACTOR-ID.
023100     MOVE "BAY01   "                   TO    ENG-TRN-RES-ID.
023200     MOVE 20260810093000               TO    ENG-TRN-START.
023300     MOVE 20260810103000               TO    ENG-TRN-END.
023400     MOVE "OVERLAPPING REQUEST"         TO    ENG-TRN-PURPOSE.
023500     CALL "RBKVENG" USING WK-C-ENG-RECORD.
023600     MOVE ENG-BKG-ID(ENG-BKG-COUNT)     TO    ENG-TRN-BKG-ID.
023700*
023800     MOVE "AP"                         TO    ENG-TRN-ACTION.
023900     MOVE "U0000002"                   TO    ENG-TRN-ACTOR-ID.
024000     MOVE "N"                         TO    ENG-TRN-OVERRIDE.
024100     CALL "RBKVENG" USING WK-C-ENG-RECORD.
024200     MOVE "APPROVE - CONFLICT REFUSED WITHOUT OVERRIDE"
024300                                       TO    WK-C-CASE-NAME.
024400     IF  ENG-AUD-RESULT = "F" AND ENG-AUD-ACTION = "AP"
024500         PERFORM Y100-PASS THRU Y199-PASS-EX
024600     ELSE
024700         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
024800*
024900* THIS TIME THE FAILURE IS A GENUINE OVERLAP - FAIL-TYPE MUST
025000* COME BACK AS CONFLICT, NOT AUTHOR.
025100     MOVE "APPROVE - CONFLICT REFUSAL IS FAIL-TYPE CONFLICT"
025200                                       TO    WK-C-CASE-NAME.
025300     IF  ENG-AUD-FAIL-CONFLICT
025400         PERFORM Y100-PASS THRU Y199-PASS-EX
025500     ELSE
025600         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
025700*
025800     MOVE "Y"                         TO    ENG-TRN-OVERRIDE.
025900     CALL "RBKVENG" USING WK-C-ENG-RECORD.
026000     MOVE "APPROVE - CONFLICT ACCEPTED WITH OVERRIDE"
026100                                       TO    WK-C-CASE-NAME.
026200     IF  ENG-AUD-RESULT = "S" AND ENG-AUD-ACTION = "OV"
026300         PERFORM Y100-PASS THRU Y199-PASS-EX
026400     ELSE
026500         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
026600*
026700 D099-TEST-APPROVE-OVERLAP-EX.
026800     EXIT.
026900*
027000*---------------------------------------------------------------*
027100 E000-TEST-RESCHEDULE-BUMP-CANCEL.
027200*---------------------------------------------------------------*
027300* RESCHEDULE THE BAY01 OVERRIDE BOOKING (ENG-BKG-COUNT) OUT TO A
027400* CLEAR WINDOW - SHOULD SUCCEED AND FLIP STATUS BACK TO APPROVED.
027500     MOVE "RS"                         TO    ENG-TRN-ACTION.
027600     MOVE "U0000002"                   TO    ENG-TRN-ACTOR-ID.
027700     MOVE ENG-BKG-ID(ENG-BKG-COUNT)     TO    ENG-TRN-BKG-ID.
027800     MOVE 20260812090000               TO    ENG-TRN-START.
027900     MOVE 20260812100000               TO    ENG-TRN-END.
028000     MOVE "N"                         TO    ENG-TRN-OVERRIDE.
028100     CALL "RBKVENG" USING WK-C-ENG-RECORD.
028200     MOVE "RESCHEDULE - CLEAR WINDOW SUCCEEDS" TO WK-C-CASE-NAME.
028300     IF  ENG-AUD-RESULT = "S"
028400       AND ENG-BKG-START(ENG-BKG-COUNT) = 20260812090000
028500       AND ENG-BKG-STATUS(ENG-BKG-COUNT) = "A"
028600         PERFORM Y100-PASS THRU Y199-PASS-EX
028700     ELSE
028800         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
028900*
029000* BUMP THE SAME BOOKING FOR A HIGHER-PRIORITY REQUEST.
029100     MOVE "BP"                         TO    ENG-TRN-ACTION.
029200     MOVE "U0000002"                   TO    ENG-TRN-ACTOR-ID.
029300     MOVE "B0000001"                   TO    ENG-TRN-HI-BKG-ID.
029400     MOVE "MAKE ROOM FOR RANGE QUALIFICATION" TO ENG-TRN-PURPOSE.
029500     CALL "RBKVENG" USING WK-C-ENG-RECORD.
029600     MOVE "BUMP - SETS STATUS BUMPED" TO WK-C-CASE-NAME.
029700     IF  ENG-AUD-RESULT = "S"
029800       AND ENG-BKG-STATUS(ENG-BKG-COUNT) = "B"
029900         PERFORM Y100-PASS THRU Y199-PASS-EX
030000     ELSE
030100         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
030200*
030300* THE ORIGINAL REQUESTER MAY CANCEL THEIR OWN FIXTURE BOOKING
030400* EVEN THOUGH THEY ARE NOT STAFF.
030500     MOVE "CA"                         TO    ENG-TRN-ACTION.
030600     MOVE "U0000001"                   TO    ENG-TRN-ACTOR-ID.
030700     MOVE "B0000001"                   TO    ENG-TRN-BKG-ID.
030800     MOVE "NO LONGER NEEDED"            TO    ENG-TRN-PURPOSE.
030900     CALL "RBKVENG" USING WK-C-ENG-RECORD.
031000     MOVE "CANCEL - REQUESTER MAY CANCEL OWN BOOKING"
031100                                       TO    WK-C-CASE-NAME.
031200     IF  ENG-AUD-RESULT = "S" AND ENG-BKG-STATUS(1) = "C"
031300         PERFORM Y100-PASS THRU Y199-PASS-EX
031400     ELSE
031500         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
031600*
031700 E099-TEST-RESCHEDULE-BUMP-CANCEL-EX.
031800     EXIT.
031900*
032000*---------------------------------------------------------------*
032100 F000-TEST-BOOKING-QUERY.
032200*---------------------------------------------------------------*
032300* SAME OVERLAP TEST RBKMAIN'S SCHEDULE REPORT RELIES ON - DRIVE
032400* RBKVOVL DIRECTLY WITH A CANDIDATE WINDOW THAT STRADDLES THE
032500* APPROVED BAY02 FIXTURE BOOKING AND CONFIRM IT IS DETECTED.
032600     MOVE ENG-BKG-COUNT                 TO    OVL-BKG-COUNT.
032700     PERFORM F110-COPY-ONE-BOOKING
032800        THRU F119-COPY-ONE-BOOKING-EX
032900        VARYING WK-N-TST-SUB FROM 1 BY 1
033000           UNTIL WK-N-TST-SUB > ENG-BKG-COUNT.
033100*
033200     MOVE "B9999999"                    TO    OVL-CAND-BKG-ID.
033300     MOVE "BAY02   "                    TO    OVL-CAND-RES-ID.
033400     MOVE 20260812093000                TO    OVL-CAND-START.
033500     MOVE 20260812103000                TO    OVL-CAND-END.
033600     CALL "RBKVOVL" USING WK-C-OVL-RECORD.
033700     MOVE "QUERY - OVERLAP DETECTED ON BAY02" TO WK-C-CASE-NAME.
033800     IF  OVL-HAS-CONFLICT
033900         PERFORM Y100-PASS THRU Y199-PASS-EX
034000     ELSE
034100         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
034200*
034300 F099-TEST-BOOKING-QUERY-EX.
034400     EXIT.
034500*
034600*---------------------------------------------------------------*
034700 F110-COPY-ONE-BOOKING.
034800*---------------------------------------------------------------*
034900     MOVE ENG-BKG-ID(WK-N-TST-SUB)      TO    OVL-BKG-ID(WK-N-TST-SUB).
035000     MOVE ENG-BKG-RES-ID(WK-N-TST-SUB)   TO
035100                                         OVL-BKG-RES-ID(WK-N-TST-SUB).
035200     MOVE ENG-BKG-START(WK-N-TST-SUB)    TO
035300                                         OVL-BKG-START(WK-N-TST-SUB).
035400     MOVE ENG-BKG-END(WK-N-TST-SUB)      TO
035500                                         OVL-BKG-END(WK-N-TST-SUB).
035600     MOVE ENG-BKG-STATUS(WK-N-TST-SUB)   TO
035700                                         OVL-BKG-STATUS(WK-N-TST-SUB).
035800*
035900 F119-COPY-ONE-BOOKING-EX.
036000     EXIT.
036100*
036200*---------------------------------------------------------------*
036300 G000-TEST-AUDIT-FILTER.
036400*---------------------------------------------------------------*
036500* FOUR AUDIT ENTRIES ON TWO DIFFERENT BOOKINGS - TWO OF THEM ON
036600* THE SAME CALENDAR DAY BUT HOURS APART - CONFIRM RBKXAUD
036700* SELECTS BY BOOKING ID AND BY AN INCLUSIVE TIMESTAMP WINDOW
036800* DOWN TO THE SECOND, THE RULE RBKAUD'S OWN RB0730 AMENDMENT
036900* PROMISED BUT NOTHING EVER CALLED (REQ# 9121/9122).
037000     MOVE 4                            TO    XAU-AUD-COUNT.
037100     MOVE 100001                       TO    XAU-AUD-SEQ(1).
037200     MOVE 20260810090000               TO    XAU-AUD-TIMESTAMP(1).
037300     MOVE "B0000001"                   TO    XAU-AUD-BKG-ID(1).
037400     MOVE 100002                       TO    XAU-AUD-SEQ(2).
037500     MOVE 20260811090000               TO    XAU-AUD-TIMESTAMP(2).
037600     MOVE "B0000001"                   TO    XAU-AUD-BKG-ID(2).
037700     MOVE 100003                       TO    XAU-AUD-SEQ(3).
037800     MOVE 20260812090000               TO    XAU-AUD-TIMESTAMP(3).
037900     MOVE "B0000002"                   TO    XAU-AUD-BKG-ID(3).
038000     MOVE 100004                       TO    XAU-AUD-SEQ(4).
038100* SAME CALENDAR DAY AS ENTRY 2 ABOVE, BUT LATE AFTERNOON.
038200     MOVE 20260811180000               TO    XAU-AUD-TIMESTAMP(4).
038300     MOVE "B0000002"                   TO    XAU-AUD-BKG-ID(4).
038400*
038500* FILTER BY BOOKING ID ALONE - EXPECT TWO HITS, ENTRIES 1 AND 2.
038600     MOVE "B0000001"                   TO    XAU-FILTER-BKG-ID.
038700     MOVE ZERO                         TO    XAU-FILTER-FROM-TIMESTAMP
038800                                              XAU-FILTER-TO-TIMESTAMP.
038900     CALL "RBKXAUD" USING WK-C-XAU-RECORD.
039000     MOVE "AUDIT FILTER - BY BOOKING ID" TO WK-C-CASE-NAME.
039100     IF  XAU-MATCH-COUNT = 2
039200       AND XAU-MATCH-SEQS(1) = 100001
039300       AND XAU-MATCH-SEQS(2) = 100002
039400         PERFORM Y100-PASS THRU Y199-PASS-EX
039500     ELSE
039600         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
039700*
039800* FILTER BY A TIMESTAMP WINDOW THAT COVERS ONLY THE MORNING OF
039900* 11 AUG - ENTRY 2 (09:00 THAT DAY) MUST HIT, ENTRY 4 (18:00
040000* THE SAME DAY) MUST MISS - PROVES THE FILTER GOES DOWN TO THE
040100* SECOND AND DOES NOT COLLAPSE TO CALENDAR DATE ALONE.
040200     MOVE SPACES                       TO    XAU-FILTER-BKG-ID.
040300     MOVE 20260811000000               TO    XAU-FILTER-FROM-TIMESTAMP.
040400     MOVE 20260811120000               TO    XAU-FILTER-TO-TIMESTAMP.
040500     CALL "RBKXAUD" USING WK-C-XAU-RECORD.
040600     MOVE "AUDIT FILTER - TIME OF DAY, SAME CALENDAR DAY"
040700                                       TO    WK-C-CASE-NAME.
040800     IF  XAU-MATCH-COUNT = 1
040900       AND XAU-MATCH-SEQS(1) = 100002
041000         PERFORM Y100-PASS THRU Y199-PASS-EX
041100     ELSE
041200         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
041300*
041400* FILTER BY AN INCLUSIVE TIMESTAMP WINDOW SPANNING 11 AUG
041500* MIDNIGHT THROUGH 12 AUG END-OF-DAY - SHOULD CATCH ENTRIES 2,
041600* 4 AND 3, BOTH ENDS INCLUSIVE.
041700     MOVE 20260811000000               TO    XAU-FILTER-FROM-TIMESTAMP.
041800     MOVE 20260812235959               TO    XAU-FILTER-TO-TIMESTAMP.
041900     CALL "RBKXAUD" USING WK-C-XAU-RECORD.
042000     MOVE "AUDIT FILTER - BY TIMESTAMP WINDOW, INCLUSIVE"
042100                                       TO    WK-C-CASE-NAME.
042200     IF  XAU-MATCH-COUNT = 3
042300       AND XAU-MATCH-SEQS(1) = 100002
042400       AND XAU-MATCH-SEQS(2) = 100003
042500       AND XAU-MATCH-SEQS(3) = 100004
042600         PERFORM Y100-PASS THRU Y199-PASS-EX
042700     ELSE
042800         PERFORM Y200-FAIL THRU Y299-FAIL-EX.
042900*
043000 G099-TEST-AUDIT-FILTER-EX.
043100     EXIT.
043200*
043300*---------------------------------------------------------------*
043400 Y100-PASS.
043500*---------------------------------------------------------------*
043600     ADD 1                             TO    WK-N-PASS-COUNT.
043700     DISPLAY "PASS - " WK-C-CASE-NAME.
043800*
043900 Y199-PASS-EX.
044000     EXIT.
044100*
044200*---------------------------------------------------------------*
044300 Y200-FAIL.
044400*---------------------------------------------------------------*
044500     ADD 1                             TO    WK-N-FAIL-COUNT.
044600     DISPLAY "FAIL - " WK-C-CASE-NAME
044700             " - RESULT " ENG-AUD-RESULT " ACTION " ENG-AUD-ACTION.
044800*
044900 Y299-FAIL-EX.
045000     EXIT.
045100*
045200******************************************************************
045300************** END OF PROGRAM SOURCE -  RBKTEST ***************
045400******************************************************************
