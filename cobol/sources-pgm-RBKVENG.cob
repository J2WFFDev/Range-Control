000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKVENG.
000500 AUTHOR.         M W TAN LIM.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE BOOKING ENGINE.  RBKMAIN CALLS THIS
001200*               ROUTINE ONCE PER TRANSACTION RECORD.  IT CHECKS
001300*               THE ACTOR'S AUTHORITY FOR THE REQUESTED ACTION,
001400*               APPLIES THE ACTION TO THE IN-MEMORY BOOKING
001500*               TABLE, AND BUILDS THE ONE AUDIT ENTRY THAT
001600*               RESULTS FROM THE ATTEMPT - SUCCESSFUL OR NOT.
001700*               THE ENGINE NEVER WRITES A FILE AND NEVER ABENDS
001800*               FOR A BUSINESS REJECTION; REJECTIONS COME BACK
001900*               AS A FAILED AUDIT ENTRY FOR RBKMAIN TO COUNT AND
002000*               WRITE, THE SAME WAY TRFVLMT RETURNED A REJECT
002100*               CODE RATHER THAN ABENDING THE RUN.
002200*
002300*****************************************************************
002400* HISTORY OF MODIFICATION:
002500*****************************************************************
002600* RB0100 12/03/1991 MWTL  - INITIAL VERSION - CREATE, APPROVE,
002700*                           DENY ONLY.
002800* RB0220 30/09/1992 MWTL  - REQ# 0447 - ADD RESCHEDULE AND BUMP
002900*                           ACTIONS.
003000* RB0512 17/05/1997 DSML  - REQ# 2290 - OVERRIDE FLAG ON APPROVE
003100*                           NOW TAGS THE AUDIT ACTION 'OV' SO
003200*                           THE SCHEDULE REPORT CAN FLAG FORCED
003300*                           APPROVALS SEPARATELY FROM PLAIN ONES.
003400* RB0900 14/02/1999 MPIDCK- Y2K REVIEW - ALL TIMESTAMPS CARRIED
003500*                           14-DIGIT WITH A 4-DIGIT CENTURY
003600*                           THROUGHOUT, NO CHANGE REQUIRED.
003700* RB1102 02/10/2003 DSML  - REQ# 6604 - CANCEL NOW ALSO ALLOWED
003800*                           TO THE BOOKING'S OWN REQUESTER, NOT
003900*                           STAFF/ADMIN ONLY.
004000* RB1421 11/07/2008 MPIDCK- REQ# 9120 - SET ENG-AUD-FAIL-TYPE ON
004100*                           EVERY FAILED AUDIT ENTRY SO RBKMAIN
004200*                           CAN BUMP ITS REJECTED-FOR-CONFLICT AND
004300*                           REJECTED-FOR-AUTHORITY TOTALS OFF THE
004400*                           REAL REASON, NOT OFF ENG-AUD-ACTION -
004500*                           AN AUTHORITY FAILURE ON AN APPROVE OR
004600*                           RESCHEDULE WAS MISCOUNTING AS A
004700*                           CONFLICT REJECTION.
004800*---------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.
005700     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
005800     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
005900            OFF STATUS IS RBK-DEBUG-OFF.
006000*
006100 EJECT
006200***************
006300 DATA DIVISION.
006400***************
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM RBKVENG  **".
007000*
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY RBKCMN.
007400*
007500* CALL AREAS FOR THE OVERLAP CHECKER AND THE SEQUENCE GENERATOR -
007600* BOTH ARE BUILT LOCALLY HERE AND PASSED BY REFERENCE ON EACH
007700* CALL, THE SAME COPYBOOK THAT SERVES THEIR OWN LINKAGE SECTION.
007800 COPY RBKOVL.
007900 COPY RBKSEQ.
008000*
008100* STANDALONE SWITCHES AND SUBSCRIPTS.
008200 77  WK-N-ACTOR-SUB                PIC 9(05) COMP   VALUE ZERO.
008300 77  WK-N-BKG-SUB                  PIC 9(05) COMP   VALUE ZERO.
008400 77  WK-N-CT-SUB                   PIC 9(05) COMP   VALUE ZERO.
008500 77  WK-N-CT-POINTER               PIC 9(03) COMP   VALUE ZERO.
008600 77  WK-C-AUTH-OK                  PIC X(01)        VALUE "N".
008700     88  WK-AUTH-IS-OK                             VALUE "Y".
008800     88  WK-AUTH-IS-BAD                            VALUE "N".
008900 77  WK-C-AUTH-REASON               PIC X(30)        VALUE SPACES.
009000 77  WK-C-TIME-OK                   PIC X(01)        VALUE "N".
009100     88  WK-TIME-IS-OK                             VALUE "Y".
009200     88  WK-TIME-IS-BAD                             VALUE "N".
009300 77  WK-C-PREV-STATUS               PIC X(01)        VALUE SPACES.
009400 77  WK-C-CONFLICT-TEXT             PIC X(60)        VALUE SPACES.
009500*
009600*****************
009700 LINKAGE SECTION.
009800*****************
009900 COPY RBKENG.
010000 EJECT
010100********************************************
010200 PROCEDURE DIVISION USING WK-C-ENG-RECORD.
010300********************************************
010400 MAIN-MODULE.
010500     IF  RBK-DEBUG-ON
010600         DISPLAY "RBKVENG - ENTERED - ACTION " ENG-TRN-ACTION
010700                 " BKG " ENG-TRN-BKG-ID.
010800*
010900     MOVE SPACES                 TO    ENG-AUD-ACTOR-ID
011000                                        ENG-AUD-BKG-ID
011100                                        ENG-AUD-PREV-STATUS
011200                                        ENG-AUD-RESULT
011300                                        ENG-AUD-DETAILS.
011400     MOVE ZERO                   TO    ENG-AUD-SEQ.
011500*
011600* DEFAULT THE FAIL-TYPE TO AUTHORITY/OTHER - ONLY THE TWO GENUINE
011700* CONFLICT-NO-OVERRIDE BRANCHES IN C200 AND C400 OVERRIDE THIS TO
011800* ENG-AUD-FAIL-CONFLICT.  A SUCCESSFUL ATTEMPT NEVER LOOKS AT IT.
011900     SET ENG-AUD-FAIL-AUTHOR      TO TRUE.
012000     MOVE ENG-TRN-ACTOR-ID        TO    ENG-AUD-ACTOR-ID.
012100     MOVE ENG-TRN-BKG-ID          TO    ENG-AUD-BKG-ID.
012200     COMPUTE ENG-AUD-TIMESTAMP = ENG-RUN-DATE * 1000000
012300                                  + ENG-RUN-TIME.
012400*
012500     PERFORM A000-DISPATCH-ACTION
012600        THRU A099-DISPATCH-ACTION-EX.
012700     GOBACK.
012800*
012900*---------------------------------------------------------------*
013000 A000-DISPATCH-ACTION.
013100*---------------------------------------------------------------*
013200     PERFORM B100-CHECK-AUTHORITY
013300        THRU B199-CHECK-AUTHORITY-EX.
013400*
013500     IF  WK-AUTH-IS-BAD
013600         MOVE ENG-TRN-ACTION      TO    ENG-AUD-ACTION
013700         MOVE "F"                 TO    ENG-AUD-RESULT
013800         MOVE WK-C-AUTH-REASON    TO    ENG-AUD-DETAILS
013900         PERFORM D100-BUILD-AUDIT-RECORD
014000            THRU D199-BUILD-AUDIT-RECORD-EX
014100         GO TO A099-DISPATCH-ACTION-EX.
014200*
014300     IF  ENG-TRN-IS-CREATE
014400         PERFORM C100-PROCESS-CREATE
014500            THRU C199-PROCESS-CREATE-EX
014600         GO TO A099-DISPATCH-ACTION-EX.
014700*
014800     IF  ENG-TRN-IS-APPROVE
014900         PERFORM C200-PROCESS-APPROVE
015000            THRU C299-PROCESS-APPROVE-EX
015100         GO TO A099-DISPATCH-ACTION-EX.
015200*
015300     IF  ENG-TRN-IS-DENY
015400         PERFORM C300-PROCESS-DENY
015500            THRU C399-PROCESS-DENY-EX
015600         GO TO A099-DISPATCH-ACTION-EX.
015700*
015800     IF  ENG-TRN-IS-RESCHEDULE
015900         PERFORM C400-PROCESS-RESCHEDULE
016000            THRU C499-PROCESS-RESCHEDULE-EX
016100         GO TO A099-DISPATCH-ACTION-EX.
016200*
016300     IF  ENG-TRN-IS-BUMP
016400         PERFORM C500-PROCESS-BUMP
016500            THRU C599-PROCESS-BUMP-EX
016600         GO TO A099-DISPATCH-ACTION-EX.
016700*
016800     IF  ENG-TRN-IS-CANCEL
016900         PERFORM C600-PROCESS-CANCEL
017000            THRU C699-PROCESS-CANCEL-EX
017100         GO TO A099-DISPATCH-ACTION-EX.
017200*
017300* UNRECOGNISED ACTION CODE - SHOULD NEVER OCCUR IF THE
017400* TRANSACTION FILE WAS BUILT CORRECTLY.
017500     MOVE ENG-TRN-ACTION          TO    ENG-AUD-ACTION.
017600     MOVE "F"                     TO    ENG-AUD-RESULT.
017700     MOVE "UNRECOGNISED ACTION CODE" TO ENG-AUD-DETAILS.
017800     PERFORM D100-BUILD-AUDIT-RECORD
017900        THRU D199-BUILD-AUDIT-RECORD-EX.
018000*
018100*---------------------------------------------------------------*
018200 A099-DISPATCH-ACTION-EX.
018300*---------------------------------------------------------------*
018400     EXIT.
018500*
018600*---------------------------------------------------------------*
018700 B100-CHECK-AUTHORITY.
018800*---------------------------------------------------------------*
018900     SET WK-AUTH-IS-BAD           TO TRUE.
019000     MOVE SPACES                  TO    WK-C-AUTH-REASON.
019100     MOVE ZERO                    TO    WK-N-ACTOR-SUB.
019200     MOVE ZERO                    TO    WK-N-BKG-SUB.
019300*
019400     PERFORM B110-SEARCH-ACTOR
019500        THRU B119-SEARCH-ACTOR-EX
019600        VARYING WK-N-CT-SUB FROM 1 BY 1
019700           UNTIL WK-N-CT-SUB > ENG-USER-COUNT.
019800*
019900     IF  WK-N-ACTOR-SUB = ZERO
020000         MOVE "ACTOR NOT ON FILE" TO    WK-C-AUTH-REASON
020100         GO TO B199-CHECK-AUTHORITY-EX.
020200*
020300     IF  ENG-TRN-IS-CREATE
020400         SET WK-AUTH-IS-OK        TO TRUE
020500         GO TO B199-CHECK-AUTHORITY-EX.
020600*
020700     PERFORM B120-SEARCH-BOOKING
020800        THRU B129-SEARCH-BOOKING-EX
020900        VARYING WK-N-CT-SUB FROM 1 BY 1
021000           UNTIL WK-N-CT-SUB > ENG-BKG-COUNT.
021100*
021200     IF  WK-N-BKG-SUB = ZERO
021300         MOVE "BOOKING NOT ON FILE" TO  WK-C-AUTH-REASON
021400         GO TO B199-CHECK-AUTHORITY-EX.
021500*
021600     IF  ENG-TRN-IS-CANCEL
021700         GO TO B150-CHECK-CANCEL-AUTHORITY.
021800*
021900     IF  ENG-USER-ROLE(WK-N-ACTOR-SUB) = "S"
022000      OR ENG-USER-ROLE(WK-N-ACTOR-SUB) = "A"
022100         SET WK-AUTH-IS-OK        TO TRUE
022200     ELSE
022300         MOVE "ACTOR IS NOT STAFF OR ADMIN" TO WK-C-AUTH-REASON.
022400     GO TO B199-CHECK-AUTHORITY-EX.
022500*
022600 B150-CHECK-CANCEL-AUTHORITY.
022700     IF  ENG-USER-ROLE(WK-N-ACTOR-SUB) = "S"
022800      OR ENG-USER-ROLE(WK-N-ACTOR-SUB) = "A"
022900      OR ENG-BKG-REQ-ID(WK-N-BKG-SUB) = ENG-TRN-ACTOR-ID
023000         SET WK-AUTH-IS-OK        TO TRUE
023100     ELSE
023200         MOVE "NOT STAFF AND NOT REQUESTER" TO WK-C-AUTH-REASON.
023300*
023400*---------------------------------------------------------------*
023500 B199-CHECK-AUTHORITY-EX.
023600*---------------------------------------------------------------*
023700     EXIT.
023800*
023900*---------------------------------------------------------------*
024000 B110-SEARCH-ACTOR.
024100*---------------------------------------------------------------*
024200     IF  ENG-USER-ID(WK-N-CT-SUB) = ENG-TRN-ACTOR-ID
024300         MOVE WK-N-CT-SUB          TO    WK-N-ACTOR-SUB.
024400*
024500 B119-SEARCH-ACTOR-EX.
024600     EXIT.
024700*
024800*---------------------------------------------------------------*
024900 B120-SEARCH-BOOKING.
025000*---------------------------------------------------------------*
025100     IF  ENG-BKG-ID(WK-N-CT-SUB) = ENG-TRN-BKG-ID
025200         MOVE WK-N-CT-SUB          TO    WK-N-BKG-SUB.
025300*
025400 B129-SEARCH-BOOKING-EX.
025500     EXIT.
025600*
025700*---------------------------------------------------------------*
025800 B200-CHECK-TIME-VALIDITY.
025900*---------------------------------------------------------------*
026000     IF  ENG-TRN-END > ENG-TRN-START
026100         SET WK-TIME-IS-OK        TO TRUE
026200     ELSE
026300         SET WK-TIME-IS-BAD       TO TRUE.
026400*
026500 B299-CHECK-TIME-VALIDITY-EX.
026600     EXIT.
026700*
026800*---------------------------------------------------------------*
026900 C100-PROCESS-CREATE.
027000*---------------------------------------------------------------*
027100     PERFORM B200-CHECK-TIME-VALIDITY
027200        THRU B299-CHECK-TIME-VALIDITY-EX.
027300*
027400     IF  WK-TIME-IS-BAD
027500         MOVE "CR"                 TO    ENG-AUD-ACTION
027600         MOVE "F"                  TO    ENG-AUD-RESULT
027700         MOVE SPACES                TO    ENG-AUD-PREV-STATUS
027800         MOVE "END TIME NOT AFTER START TIME"
027900                                   TO    ENG-AUD-DETAILS
028000         PERFORM D100-BUILD-AUDIT-RECORD
028100            THRU D199-BUILD-AUDIT-RECORD-EX
028200         GO TO C199-PROCESS-CREATE-EX.
028300*
028400     ADD 1                         TO    ENG-BKG-COUNT.
028500     MOVE ENG-BKG-COUNT            TO    WK-N-BKG-SUB.
028600*
028700     SET SEQ-CLASS-BOOKING        TO TRUE.
028800     CALL "RBKXSEQ" USING WK-C-SEQ-RECORD.
028900*
029000     MOVE SEQ-NEXT-ID              TO    ENG-BKG-ID(WK-N-BKG-SUB).
029100     MOVE ENG-TRN-RES-ID           TO    ENG-BKG-RES-ID(WK-N-BKG-SUB).
029200     MOVE ENG-TRN-ACTOR-ID         TO    ENG-BKG-REQ-ID(WK-N-BKG-SUB).
029300     MOVE ENG-TRN-START            TO    ENG-BKG-START(WK-N-BKG-SUB).
029400     MOVE ENG-TRN-END              TO    ENG-BKG-END(WK-N-BKG-SUB).
029500     MOVE "P"                      TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
029600     MOVE ENG-TRN-PURPOSE          TO    ENG-BKG-PURPOSE(WK-N-BKG-SUB).
029700     MOVE ENG-TRN-PRIORITY         TO    ENG-BKG-PRIORITY(WK-N-BKG-SUB).
029800     MOVE ENG-AUD-TIMESTAMP        TO    ENG-BKG-CREATED(WK-N-BKG-SUB).
029900*
030000     MOVE ENG-BKG-ID(WK-N-BKG-SUB) TO    ENG-AUD-BKG-ID.
030100     MOVE "CR"                     TO    ENG-AUD-ACTION.
030200     MOVE "S"                      TO    ENG-AUD-RESULT.
030300     MOVE SPACES                    TO    ENG-AUD-PREV-STATUS.
030400     MOVE "BOOKING CREATED - PENDING APPROVAL"
030500                                   TO    ENG-AUD-DETAILS.
030600     PERFORM D100-BUILD-AUDIT-RECORD
030700        THRU D199-BUILD-AUDIT-RECORD-EX.
030800*
030900 C199-PROCESS-CREATE-EX.
031000     EXIT.
031100*
031200*---------------------------------------------------------------*
031300 C200-PROCESS-APPROVE.
031400*---------------------------------------------------------------*
031500     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB) TO  WK-C-PREV-STATUS.
031600*
031700     PERFORM D200-LOAD-OVERLAP-TABLE
031800        THRU D299-LOAD-OVERLAP-TABLE-EX.
031900     MOVE ENG-BKG-ID(WK-N-BKG-SUB)     TO    OVL-CAND-BKG-ID.
032000     MOVE ENG-BKG-RES-ID(WK-N-BKG-SUB) TO    OVL-CAND-RES-ID.
032100     MOVE ENG-BKG-START(WK-N-BKG-SUB)  TO    OVL-CAND-START.
032200     MOVE ENG-BKG-END(WK-N-BKG-SUB)    TO    OVL-CAND-END.
032300     CALL "RBKVOVL" USING WK-C-OVL-RECORD.
032400*
032500     IF  OVL-NO-CONFLICT
032600         MOVE "A"                  TO    ENG-BKG-STATUS(WK-N-BKG-SUB)
032700         MOVE "AP"                 TO    ENG-AUD-ACTION
032800         MOVE "S"                  TO    ENG-AUD-RESULT
032900         MOVE "APPROVED"           TO    ENG-AUD-DETAILS
033000         GO TO C280-APPROVE-COMMON.
033100*
033200     IF  ENG-TRN-OVERRIDE-YES
033300         MOVE "A"                  TO    ENG-BKG-STATUS(WK-N-BKG-SUB)
033400         MOVE "OV"                 TO    ENG-AUD-ACTION
033500         MOVE "S"                  TO    ENG-AUD-RESULT
033600         PERFORM D300-FORMAT-CONFLICT-TEXT
033700            THRU D399-FORMAT-CONFLICT-TEXT-EX
033800         MOVE WK-C-CONFLICT-TEXT   TO    ENG-AUD-DETAILS
033900         GO TO C280-APPROVE-COMMON.
034000*
034100     MOVE "AP"                     TO    ENG-AUD-ACTION.
034200     MOVE "F"                      TO    ENG-AUD-RESULT.
034300     SET ENG-AUD-FAIL-CONFLICT     TO TRUE.
034400     PERFORM D300-FORMAT-CONFLICT-TEXT
034500        THRU D399-FORMAT-CONFLICT-TEXT-EX.
034600     MOVE WK-C-CONFLICT-TEXT       TO    ENG-AUD-DETAILS.
034700*
034800 C280-APPROVE-COMMON.
034900     MOVE WK-C-PREV-STATUS         TO    ENG-AUD-PREV-STATUS.
035000     PERFORM D100-BUILD-AUDIT-RECORD
035100        THRU D199-BUILD-AUDIT-RECORD-EX.
035200*
035300 C299-PROCESS-APPROVE-EX.
035400     EXIT.
035500*
035600*---------------------------------------------------------------*
035700 C300-PROCESS-DENY.
035800*---------------------------------------------------------------*
035900     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB) TO  WK-C-PREV-STATUS.
036000     MOVE "D"                      TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
036100     MOVE "DN"                     TO    ENG-AUD-ACTION.
036200     MOVE "S"                      TO    ENG-AUD-RESULT.
036300     MOVE WK-C-PREV-STATUS         TO    ENG-AUD-PREV-STATUS.
036400     MOVE ENG-TRN-PURPOSE          TO    ENG-AUD-DETAILS.
036500     PERFORM D100-BUILD-AUDIT-RECORD
036600        THRU D199-BUILD-AUDIT-RECORD-EX.
036700*
036800 C399-PROCESS-DENY-EX.
036900     EXIT.
037000*
037100*---------------------------------------------------------------*
037200 C400-PROCESS-RESCHEDULE.
037300*---------------------------------------------------------------*
037400     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB) TO  WK-C-PREV-STATUS.
037500*
037600     PERFORM B200-CHECK-TIME-VALIDITY
037700        THRU B299-CHECK-TIME-VALIDITY-EX.
037800     IF  WK-TIME-IS-BAD
037900         MOVE "RS"                 TO    ENG-AUD-ACTION
038000         MOVE "F"                  TO    ENG-AUD-RESULT
038100         MOVE WK-C-PREV-STATUS     TO    ENG-AUD-PREV-STATUS
038200         MOVE "END TIME NOT AFTER START TIME"
038300                                   TO    ENG-AUD-DETAILS
038400         PERFORM D100-BUILD-AUDIT-RECORD
038500            THRU D199-BUILD-AUDIT-RECORD-EX
038600         GO TO C499-PROCESS-RESCHEDULE-EX.
038700*
038800     PERFORM D200-LOAD-OVERLAP-TABLE
038900        THRU D299-LOAD-OVERLAP-TABLE-EX.
039000     MOVE ENG-BKG-ID(WK-N-BKG-SUB)      TO    OVL-CAND-BKG-ID.
039100     MOVE ENG-BKG-RES-ID(WK-N-BKG-SUB)  TO    OVL-CAND-RES-ID.
039200     MOVE ENG-TRN-START                 TO    OVL-CAND-START.
039300     MOVE ENG-TRN-END                   TO    OVL-CAND-END.
039400     CALL "RBKVOVL" USING WK-C-OVL-RECORD.
039500*
039600     IF  OVL-NO-CONFLICT
039700         GO TO C450-RESCHEDULE-APPLY.
039800     IF  ENG-TRN-OVERRIDE-YES
039900         GO TO C450-RESCHEDULE-APPLY.
040000*
040100* CONFLICT, NO OVERRIDE - BOOKING KEEPS ITS ORIGINAL TIMES AND
040200* STATUS - NOTHING ON ENG-BKG-TABLE IS TOUCHED.
040300     MOVE "RS"                     TO    ENG-AUD-ACTION.
040400     MOVE "F"                      TO    ENG-AUD-RESULT.
040500     MOVE WK-C-PREV-STATUS         TO    ENG-AUD-PREV-STATUS.
040600     SET ENG-AUD-FAIL-CONFLICT     TO TRUE.
040700     PERFORM D300-FORMAT-CONFLICT-TEXT
040800        THRU D399-FORMAT-CONFLICT-TEXT-EX.
040900     MOVE WK-C-CONFLICT-TEXT       TO    ENG-AUD-DETAILS.
041000     PERFORM D100-BUILD-AUDIT-RECORD
041100        THRU D199-BUILD-AUDIT-RECORD-EX.
041200     GO TO C499-PROCESS-RESCHEDULE-EX.
041300*
041400 C450-RESCHEDULE-APPLY.
041500     MOVE ENG-TRN-START             TO    ENG-BKG-START(WK-N-BKG-SUB).
041600     MOVE ENG-TRN-END               TO    ENG-BKG-END(WK-N-BKG-SUB).
041700     MOVE "A"                       TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
041800     MOVE "RS"                      TO    ENG-AUD-ACTION.
041900     MOVE "S"                       TO    ENG-AUD-RESULT.
042000     MOVE WK-C-PREV-STATUS          TO    ENG-AUD-PREV-STATUS.
042100     IF  OVL-HAS-CONFLICT
042200         PERFORM D300-FORMAT-CONFLICT-TEXT
042300            THRU D399-FORMAT-CONFLICT-TEXT-EX
042400         MOVE WK-C-CONFLICT-TEXT    TO    ENG-AUD-DETAILS
042500     ELSE
042600         MOVE "RESCHEDULED"         TO    ENG-AUD-DETAILS.
042700     PERFORM D100-BUILD-AUDIT-RECORD
042800        THRU D199-BUILD-AUDIT-RECORD-EX.
042900*
043000 C499-PROCESS-RESCHEDULE-EX.
043100     EXIT.
043200*
043300*---------------------------------------------------------------*
043400 C500-PROCESS-BUMP.
043500*---------------------------------------------------------------*
043600     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB) TO  WK-C-PREV-STATUS.
043700     MOVE "B"                      TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
043800     MOVE "BP"                     TO    ENG-AUD-ACTION.
043900     MOVE "S"                      TO    ENG-AUD-RESULT.
044000     MOVE WK-C-PREV-STATUS         TO    ENG-AUD-PREV-STATUS.
044100     MOVE SPACES                    TO    ENG-AUD-DETAILS.
044200     STRING "BUMPED FOR " DELIMITED BY SIZE
044300             ENG-TRN-HI-BKG-ID      DELIMITED BY SIZE
044400             " - "                 DELIMITED BY SIZE
044500             ENG-TRN-PURPOSE        DELIMITED BY SIZE
044600         INTO ENG-AUD-DETAILS.
044700     PERFORM D100-BUILD-AUDIT-RECORD
044800        THRU D199-BUILD-AUDIT-RECORD-EX.
044900*
045000 C599-PROCESS-BUMP-EX.
045100     EXIT.
045200*
045300*---------------------------------------------------------------*
045400 C600-PROCESS-CANCEL.
045500*---------------------------------------------------------------*
045600     MOVE ENG-BKG-STATUS(WK-N-BKG-SUB) TO  WK-C-PREV-STATUS.
045700     MOVE "C"                      TO    ENG-BKG-STATUS(WK-N-BKG-SUB).
045800     MOVE "CA"                     TO    ENG-AUD-ACTION.
045900     MOVE "S"                      TO    ENG-AUD-RESULT.
046000     MOVE WK-C-PREV-STATUS         TO    ENG-AUD-PREV-STATUS.
046100     MOVE ENG-TRN-PURPOSE          TO    ENG-AUD-DETAILS.
046200     PERFORM D100-BUILD-AUDIT-RECORD
046300        THRU D199-BUILD-AUDIT-RECORD-EX.
046400*
046500 C699-PROCESS-CANCEL-EX.
046600     EXIT.
046700*
046800*---------------------------------------------------------------*
046900 D100-BUILD-AUDIT-RECORD.
047000*---------------------------------------------------------------*
047100     SET SEQ-CLASS-AUDIT          TO TRUE.
047200     CALL "RBKXSEQ" USING WK-C-SEQ-RECORD.
047300     MOVE SEQ-NEXT-VALUE           TO    ENG-AUD-SEQ.
047400*
047500 D199-BUILD-AUDIT-RECORD-EX.
047600     EXIT.
047700*
047800*---------------------------------------------------------------*
047900 D200-LOAD-OVERLAP-TABLE.
048000*---------------------------------------------------------------*
048100     MOVE ENG-BKG-COUNT            TO    OVL-BKG-COUNT.
048200     MOVE ENG-BKG-TABLE            TO    OVL-BKG-TABLE.
048300*
048400 D299-LOAD-OVERLAP-TABLE-EX.
048500     EXIT.
048600*
048700*---------------------------------------------------------------*
048800 D300-FORMAT-CONFLICT-TEXT.
048900*---------------------------------------------------------------*
049000     MOVE SPACES                    TO    WK-C-CONFLICT-TEXT.
049100     MOVE 1                          TO    WK-N-CT-POINTER.
049200     STRING "CONFLICTS WITH " DELIMITED BY SIZE
049300         INTO WK-C-CONFLICT-TEXT
049400         WITH POINTER WK-N-CT-POINTER.
049500     PERFORM D310-APPEND-ONE-CONFLICT-ID
049600        THRU D319-APPEND-ONE-CONFLICT-ID-EX
049700        VARYING WK-N-CT-SUB FROM 1 BY 1
049800           UNTIL WK-N-CT-SUB > OVL-CONFLICT-COUNT
049900              OR WK-N-CT-SUB > 5.
050000*
050100 D399-FORMAT-CONFLICT-TEXT-EX.
050200     EXIT.
050300*
050400*---------------------------------------------------------------*
050500 D310-APPEND-ONE-CONFLICT-ID.
050600*---------------------------------------------------------------*
050700     IF  WK-N-CT-SUB > 1
050800         STRING ", " DELIMITED BY SIZE
050900             INTO WK-C-CONFLICT-TEXT
051000             WITH POINTER WK-N-CT-POINTER.
051100     STRING OVL-CONFLICT-IDS(WK-N-CT-SUB) DELIMITED BY SIZE
051200         INTO WK-C-CONFLICT-TEXT
051300         WITH POINTER WK-N-CT-POINTER.
051400*
051500 D319-APPEND-ONE-CONFLICT-ID-EX.
051600     EXIT.
051700*
051800******************************************************************
051900************** END OF PROGRAM SOURCE -  RBKVENG ***************
052000******************************************************************
