000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKVOVL.
000500 AUTHOR.         M W TAN LIM.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A CANDIDATE
001200*               BOOKING'S TIME WINDOW AGAINST EVERY APPROVED
001300*               BOOKING ALREADY HELD ON THE SAME RESOURCE.  TWO
001400*               BOOKINGS CONFLICT WHEN THE CANDIDATE'S START IS
001500*               STRICTLY BEFORE THE EXISTING BOOKING'S END AND
001600*               THE CANDIDATE'S END IS STRICTLY AFTER THE
001700*               EXISTING BOOKING'S START - BACK-TO-BACK BOOKINGS
001800*               DO NOT CONFLICT.  SHARED BY THE APPROVE AND
001900*               RESCHEDULE RULES IN RBKVENG.
002000*
002100*****************************************************************
002200* HISTORY OF MODIFICATION:
002300*****************************************************************
002400* RB0100 09/03/1991 MWTL  - INITIAL VERSION.
002500* RB0900 14/02/1999 MPIDCK- Y2K REVIEW - TIMESTAMPS ARE HELD
002600*                           14-DIGIT WITH A 4-DIGIT CENTURY
002700*                           THROUGHOUT, NO CHANGE REQUIRED.
002800* RB1205 03/04/2004 DSML  - REQ# 7310 - CAP THE RETURNED
002900*                           CONFLICT-ID LIST AT 5 ENTRIES SO
003000*                           THE AUDIT DETAIL TEXT FIELD NEVER
003100*                           OVERFLOWS.
003200*---------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.
004100     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
004200     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
004300            OFF STATUS IS RBK-DEBUG-OFF.
004400*
004500 EJECT
004600***************
004700 DATA DIVISION.
004800***************
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM RBKVOVL  **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY RBKCMN.
005800*
005900 77  WK-N-OVL-SUB                 PIC 9(05) COMP   VALUE ZERO.
006000 77  WK-N-OVL-FOUND-SUB           PIC 9(05) COMP   VALUE ZERO.
006100*
006200*****************
006300 LINKAGE SECTION.
006400*****************
006500 COPY RBKOVL.
006600 EJECT
006700********************************************
006800 PROCEDURE DIVISION USING WK-C-OVL-RECORD.
006900********************************************
007000 MAIN-MODULE.
007100     IF  RBK-DEBUG-ON
007200         DISPLAY "RBKVOVL - ENTERED - CAND "
007300                 OVL-CAND-BKG-ID " / " OVL-CAND-RES-ID.
007400     PERFORM A000-FIND-CONFLICTS
007500        THRU A099-FIND-CONFLICTS-EX.
007600     GOBACK.
007700*
007800*---------------------------------------------------------------*
007900 A000-FIND-CONFLICTS.
008000*---------------------------------------------------------------*
008100     MOVE ZERO                   TO    OVL-CONFLICT-COUNT.
008200     MOVE "N"                    TO    OVL-CONFLICT-FOUND.
008300     MOVE SPACES                 TO    OVL-CONFLICT-IDS(1)
008400                                        OVL-CONFLICT-IDS(2)
008500                                        OVL-CONFLICT-IDS(3)
008600                                        OVL-CONFLICT-IDS(4)
008700                                        OVL-CONFLICT-IDS(5).
008800*
008900     IF  OVL-BKG-COUNT = ZERO
009000         GO TO A099-FIND-CONFLICTS-EX.
009100*
009200     PERFORM A100-TEST-ONE-BOOKING
009300        THRU A199-TEST-ONE-BOOKING-EX
009400        VARYING WK-N-OVL-SUB FROM 1 BY 1
009500           UNTIL WK-N-OVL-SUB > OVL-BKG-COUNT.
009600*
009700     IF  OVL-CONFLICT-COUNT > ZERO
009800         SET OVL-HAS-CONFLICT     TO TRUE
009900     ELSE
010000         SET OVL-NO-CONFLICT      TO TRUE.
010100*
010200*---------------------------------------------------------------*
010300 A099-FIND-CONFLICTS-EX.
010400*---------------------------------------------------------------*
010500     EXIT.
010600*
010700*---------------------------------------------------------------*
010800 A100-TEST-ONE-BOOKING.
010900*---------------------------------------------------------------*
011000     IF  OVL-BKG-RES-ID(WK-N-OVL-SUB) NOT = OVL-CAND-RES-ID
011100         GO TO A199-TEST-ONE-BOOKING-EX.
011200*
011300     IF  OVL-BKG-STATUS(WK-N-OVL-SUB) NOT = "A"
011400         GO TO A199-TEST-ONE-BOOKING-EX.
011500*
011600     IF  OVL-BKG-ID(WK-N-OVL-SUB) = OVL-CAND-BKG-ID
011700         GO TO A199-TEST-ONE-BOOKING-EX.
011800*
011900     IF  OVL-CAND-START NOT < OVL-BKG-END(WK-N-OVL-SUB)
012000         GO TO A199-TEST-ONE-BOOKING-EX.
012100*
012200     IF  OVL-CAND-END NOT > OVL-BKG-START(WK-N-OVL-SUB)
012300         GO TO A199-TEST-ONE-BOOKING-EX.
012400*
012500* CONFLICT CONFIRMED - RECORD IT, UP TO 5 IDS KEPT FOR THE
012600* AUDIT DETAIL TEXT (REQ# 7310).
012700     ADD 1                       TO    OVL-CONFLICT-COUNT.
012800     IF  OVL-CONFLICT-COUNT <= 5
012900         MOVE OVL-CONFLICT-COUNT TO    WK-N-OVL-FOUND-SUB
013000         MOVE OVL-BKG-ID(WK-N-OVL-SUB)
013100                                  TO    OVL-CONFLICT-IDS
013200                                        (WK-N-OVL-FOUND-SUB).
013300*
013400 A199-TEST-ONE-BOOKING-EX.
013500     EXIT.
013600*
013700******************************************************************
013800************** END OF PROGRAM SOURCE -  RBKVOVL ***************
013900******************************************************************
