000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKXAUD.
000500 AUTHOR.         M PIDCOCK.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   14 JUL 2008.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SELECT AUDIT TRAIL
001200*               ENTRIES BY BOOKING ID AND/OR BY AN INCLUSIVE
001300*               TIMESTAMP WINDOW, DOWN TO THE SECOND.  THE
001400*               CALLER HANDS IN THE AUDIT ENTRIES IT WANTS
001500*               SEARCHED (ITS OWN IN-MEMORY COPY, NOT A FILE),
001600*               TOGETHER WITH THE CRITERIA, AND GETS BACK THE
001700*               LIST OF MATCHING SEQUENCE NUMBERS, IN TABLE
001800*               ORDER.  A BLANK BOOKING-ID CRITERION MATCHES
001900*               ANY BOOKING; A ZERO TIMESTAMP BOUND IS UNBOUNDED
002000*               ON THAT END.  THIS IS THE SAME SHAPE AS RBKVOVL
002100*               - ONE ROUTINE, ONE LINKAGE RECORD, ONE JOB.
002200*
002300*****************************************************************
002400* HISTORY OF MODIFICATION:
002500*****************************************************************
002600* RB1422 14/07/2008 MPIDCK- REQ# 9121 - INITIAL VERSION - THE
002700*                           AUDIT TRAIL DATE-RANGE FILTER PROMISED
002800*                           BY RBKAUD'S RB0730 AMENDMENT HAD NEVER
002900*                           BEEN WIRED UP TO ANYTHING.
003000* RB1423 16/07/2008 MPIDCK- REQ# 9122 - A100-TEST-ONE-ENTRY WAS
003100*                           COMPARING CALENDAR DATE ONLY, SO TWO
003200*                           ENTRIES ON THE SAME DAY AT DIFFERENT
003300*                           TIMES COULD NOT BE TOLD APART.  NOW
003400*                           COMPARES THE FULL 14-DIGIT TIMESTAMP.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.
004400     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
004500     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
004600            OFF STATUS IS RBK-DEBUG-OFF.
004700*
004800 EJECT
004900***************
005000 DATA DIVISION.
005100***************
005200*************************
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM RBKXAUD  **".
005700*
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY RBKCMN.
006100*
006200* DEBUG TRACE OF THE REQUESTED TIMESTAMP WINDOW, BROKEN OUT THE
006300* SAME WAY WK-C-RUN-DATE-R BREAKS OUT THE RUN DATE IN RBKCMN -
006400* ONE REDEFINES FOR EACH END OF THE WINDOW.
006500 01  WK-C-XAU-TRACE-FROM              PIC 9(14)        VALUE ZERO.
006600 01  WK-C-XAU-TRACE-FROM-R REDEFINES WK-C-XAU-TRACE-FROM.
006700     05  WK-C-XAU-TRACE-FROM-CCYYMMDD PIC 9(08).
006800     05  WK-C-XAU-TRACE-FROM-HHMMSS   PIC 9(06).
006900 01  WK-C-XAU-TRACE-TO                PIC 9(14)        VALUE ZERO.
007000 01  WK-C-XAU-TRACE-TO-R REDEFINES WK-C-XAU-TRACE-TO.
007100     05  WK-C-XAU-TRACE-TO-CCYYMMDD   PIC 9(08).
007200     05  WK-C-XAU-TRACE-TO-HHMMSS     PIC 9(06).
007300*
007400* STANDALONE SWITCHES AND SUBSCRIPTS.
007500 77  WK-N-XAU-SUB                    PIC 9(05) COMP   VALUE ZERO.
007600*
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000 COPY RBKXAU.
008100 EJECT
008200********************************************
008300 PROCEDURE DIVISION USING WK-C-XAU-RECORD.
008400********************************************
008500 MAIN-MODULE.
008600     MOVE XAU-FILTER-FROM-TIMESTAMP    TO    WK-C-XAU-TRACE-FROM.
008700     MOVE XAU-FILTER-TO-TIMESTAMP      TO    WK-C-XAU-TRACE-TO.
008800     IF  RBK-DEBUG-ON
008900         DISPLAY "RBKXAUD - ENTERED - BKG "
009000                 XAU-FILTER-BKG-ID " FROM "
009100                 WK-C-XAU-TRACE-FROM-CCYYMMDD "-"
009200                 WK-C-XAU-TRACE-FROM-HHMMSS
009300                 " TO "
009400                 WK-C-XAU-TRACE-TO-CCYYMMDD "-"
009500                 WK-C-XAU-TRACE-TO-HHMMSS.
009600*
009700     PERFORM A000-SELECT-ENTRIES
009800        THRU A099-SELECT-ENTRIES-EX.
009900     GOBACK.
010000*
010100*---------------------------------------------------------------*
010200 A000-SELECT-ENTRIES.
010300*---------------------------------------------------------------*
010400     MOVE ZERO                   TO    XAU-MATCH-COUNT.
010500*
010600     IF  XAU-AUD-COUNT = ZERO
010700         GO TO A099-SELECT-ENTRIES-EX.
010800*
010900     PERFORM A100-TEST-ONE-ENTRY
011000        THRU A199-TEST-ONE-ENTRY-EX
011100        VARYING WK-N-XAU-SUB FROM 1 BY 1
011200           UNTIL WK-N-XAU-SUB > XAU-AUD-COUNT.
011300*
011400*---------------------------------------------------------------*
011500 A099-SELECT-ENTRIES-EX.
011600*---------------------------------------------------------------*
011700     EXIT.
011800*
011900*---------------------------------------------------------------*
012000 A100-TEST-ONE-ENTRY.
012100*---------------------------------------------------------------*
012200* BOOKING-ID CRITERION, WHEN SUPPLIED.
012300     IF  XAU-FILTER-BKG-ID NOT = SPACES
012400     AND XAU-AUD-BKG-ID(WK-N-XAU-SUB) NOT = XAU-FILTER-BKG-ID
012500         GO TO A199-TEST-ONE-ENTRY-EX.
012600*
012700* TIMESTAMP WINDOW, PLAIN 9(14) NUMERIC COMPARE - INCLUSIVE ON
012800* BOTH ENDS, DOWN TO THE SECOND.  NO BREAKDOWN OR REDEFINES
012900* NEEDED, THE FULL TIMESTAMP SORTS CHRONOLOGICALLY AS-IS.
013000     IF  XAU-FILTER-FROM-TIMESTAMP > ZERO
013100     AND XAU-AUD-TIMESTAMP(WK-N-XAU-SUB)
013200         < XAU-FILTER-FROM-TIMESTAMP
013300         GO TO A199-TEST-ONE-ENTRY-EX.
013400*
013500     IF  XAU-FILTER-TO-TIMESTAMP > ZERO
013600     AND XAU-AUD-TIMESTAMP(WK-N-XAU-SUB)
013700         > XAU-FILTER-TO-TIMESTAMP
013800         GO TO A199-TEST-ONE-ENTRY-EX.
013900*
014000     ADD 1                        TO    XAU-MATCH-COUNT.
014100     IF  XAU-MATCH-COUNT <= 2000
014200         MOVE XAU-AUD-SEQ(WK-N-XAU-SUB)
014300                                  TO    XAU-MATCH-SEQS
014400                                        (XAU-MATCH-COUNT).
014500*
014600 A199-TEST-ONE-ENTRY-EX.
014700     EXIT.
014800*
014900******************************************************************
015000************** END OF PROGRAM SOURCE -  RBKXAUD ***************
015100******************************************************************
