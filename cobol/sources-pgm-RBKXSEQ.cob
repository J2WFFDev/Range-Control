000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RBKXSEQ.
000500 AUTHOR.         M W TAN LIM.
000600 INSTALLATION.   RANGE BOOKING SUITE.
000700 DATE-WRITTEN.   09 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO HAND OUT THE NEXT
001200*               SEQUENTIAL BOOKING ID OR AUDIT SEQUENCE NUMBER.
001300*               BATCH SYSTEMS NEED REPRODUCIBLE KEYS SO THIS
001400*               ROUTINE - NOT A RANDOM-NUMBER CALL - IS THE ONLY
001500*               PLACE A KEY IS EVER MINTED.  THE COUNTERS LIVE
001600*               IN WORKING-STORAGE AND SIMPLY PERSIST FOR THE
001700*               LIFE OF THE RUN UNIT, THE SAME AS ANY OTHER
001800*               NON-INITIAL CALLED SUBPROGRAM IN THIS SUITE.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* RB0100 09/03/1991 MWTL  - INITIAL VERSION.
002400* RB0900 14/02/1999 MPIDCK- Y2K REVIEW - NO DATE FIELDS HELD
002500*                           HERE, NO CHANGE REQUIRED.
002600* RB1340 19/06/2006 DSML  - REQ# 8814 - SPLIT THE AUDIT AND
002700*                           BOOKING COUNTERS SO A RESTARTED
002800*                           AUDIT PASS DOES NOT BURN BOOKING
002900*                           IDS.
003000*---------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.
003900     CLASS RBK-ALPHA-CLASS IS "A" THRU "Z"
004000     UPSI-0 ON  STATUS IS RBK-DEBUG-ON
004100            OFF STATUS IS RBK-DEBUG-OFF.
004200*
004300 EJECT
004400***************
004500 DATA DIVISION.
004600***************
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM RBKXSEQ  **".
005200*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-COMMON.
005500     COPY RBKCMN.
005600*
005700 01  WK-N-SEQ-COUNTERS.
005800     05  WK-N-SEQ-BOOKING         PIC 9(08) COMP   VALUE ZERO.
005900     05  WK-N-SEQ-AUDIT           PIC 9(08) COMP   VALUE ZERO.
006000 01  WK-X-SEQ-COUNTERS-R REDEFINES WK-N-SEQ-COUNTERS.
006100     05  WK-X-SEQ-DUMP            PIC X(08).
006200*                        RAW DUMP VIEW - UPSI-0 TRACE ONLY
006300 77  WK-C-SEQ-EDIT                PIC 9(07)        VALUE ZERO.
006400 77  WK-C-SEQ-EDIT-R REDEFINES WK-C-SEQ-EDIT
006500                                  PIC X(07).
006600*
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000 COPY RBKSEQ.
007100 EJECT
007200********************************************
007300 PROCEDURE DIVISION USING WK-C-SEQ-RECORD.
007400********************************************
007500 MAIN-MODULE.
007600     IF  RBK-DEBUG-ON
007700         DISPLAY "RBKXSEQ - ENTERED - CLASS " SEQ-CLASS.
007800     PERFORM A000-ISSUE-NEXT-KEY
007900        THRU A099-ISSUE-NEXT-KEY-EX.
008000     GOBACK.
008100*
008200*---------------------------------------------------------------*
008300 A000-ISSUE-NEXT-KEY.
008400*---------------------------------------------------------------*
008500     IF  SEQ-CLASS-BOOKING
008600         ADD 1                   TO    WK-N-SEQ-BOOKING
008700         MOVE WK-N-SEQ-BOOKING   TO    SEQ-NEXT-VALUE
008800         MOVE WK-N-SEQ-BOOKING   TO    WK-C-SEQ-EDIT
008900         MOVE SPACES             TO    SEQ-NEXT-ID
009000         STRING "B" WK-C-SEQ-EDIT DELIMITED BY SIZE
009100             INTO SEQ-NEXT-ID
009200         GO TO A099-ISSUE-NEXT-KEY-EX.
009300*
009400     IF  SEQ-CLASS-AUDIT
009500         ADD 1                   TO    WK-N-SEQ-AUDIT
009600         MOVE WK-N-SEQ-AUDIT     TO    SEQ-NEXT-VALUE
009700         MOVE SPACES             TO    SEQ-NEXT-ID
009800         GO TO A099-ISSUE-NEXT-KEY-EX.
009900*
010000     MOVE ZERO                   TO    SEQ-NEXT-VALUE.
010100     MOVE SPACES                 TO    SEQ-NEXT-ID.
010200*
010300*---------------------------------------------------------------*
010400 A099-ISSUE-NEXT-KEY-EX.
010500*---------------------------------------------------------------*
010600     EXIT.
010700*
010800******************************************************************
010900************** END OF PROGRAM SOURCE -  RBKXSEQ ***************
011000******************************************************************
